000100******************************************************************
000110* COPY MEMBER : ECHEFTR                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE EFECTOS.  CUATRO           *
000140*             : REGISTROS POR CORRIDA (US, EU, ASIA, CHINA).     *
000150* USADO POR   : ECHSIM1 (ESCRIBE)                                *
000160******************************************************************
000170 01  REG-EFECTO.
000180     05  EFT-REGION              PIC X(10).
000190     05  EFT-PCT                 PIC S9(03)V9(02).
000200     05  FILLER                  PIC X(05).
