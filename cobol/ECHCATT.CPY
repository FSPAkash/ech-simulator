000100******************************************************************
000110* COPY MEMBER : ECHCATT                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : TABLA DE CATALOGO DE ESCENARIOS (16 ENTRADAS,    *
000140*             : COMPILADA EN MEMORIA, NO ES ARCHIVO).  CARGADA   *
000150*             : UNA VEZ AL INICIO POR 100-CARGA-CATALOGO Y       *
000160*             : BUSCADA POR SEARCH ALL (LLAVE CAT-ID-T).         *
000170* USADO POR   : ECHRGL1                                          *
000180******************************************************************
000190 01  WKS-TABLA-CATALOGO.
000200     05  WKS-CATALOGO-REG OCCURS 16 TIMES
000210                           ASCENDING KEY IS CAT-ID-T
000220                           INDEXED BY IDX-CAT.
000230         10  CAT-ID-T            PIC 9(02).
000240         10  CAT-NOMBRE-T        PIC X(30).
000250         10  CAT-CATEGORIA-T     PIC X(12).
000260         10  CAT-PARM-T-1        PIC S9(03)V9(06).
000270         10  CAT-PARM-T-2        PIC S9(03)V9(06).
000280         10  CAT-PARM-T-3        PIC S9(03)V9(06).
000290         10  CAT-PARM-T-4        PIC S9(03)V9(06).
000300* ---> VISTA EN TABLA DE LOS CUATRO PARAMETROS (RESOLUCION)
000310         10  CAT-PARM-OCC-T REDEFINES CAT-PARM-T-1
000320                               PIC S9(03)V9(06) OCCURS 4 TIMES.
000330         10  CAT-DURACION-T      PIC 9(03).
000340         10  FILLER              PIC X(02).
