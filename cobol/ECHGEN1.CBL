000100******************************************************************
000110* FECHA       : 04/11/1987                                       *
000120* PROGRAMADOR : J. ALVARADO MOLINA (JAM)                         *
000130* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000140* PROGRAMA    : ECHGEN1                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : GENERA EL ARCHIVO DE PRECIOS BASE (60 MESES) DE  *
000170*             : LAS CUATRO REGIONES DE ECH Y LAS DOS MATERIAS    *
000180*             : PRIMAS (GLICERINA, PROPILENO) MEDIANTE UNA       *
000190*             : CAMINATA ALEATORIA ACOTADA CON REVERSION A LA    *
000200*             : MEDIA Y COMPONENTE ESTACIONAL.  UTILITARIO DE    *
000210*             : CARGA INICIAL PARA EL SIMULADOR ECHSIM1.         *
000220* ARCHIVOS    : BASELINE-ARCH=A                                  *
000230* ACCION (ES) : G=GENERA                                         *
000240* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO            *
000250* BPM/RATIONAL: 341102                                           *
000260* NOMBRE      : GENERADOR DE PRECIOS BASE ECH                    *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    ECHGEN1.
000300 AUTHOR.        J ALVARADO MOLINA.
000310 INSTALLATION.  BANCO INDUSTRIAL S.A. - DEPTO. DESARROLLO BATCH.
000320 DATE-WRITTEN.  04/11/1987.
000330 DATE-COMPILED.
000340 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000350                SISTEMAS.
000360******************************************************************
000370*                 H I S T O R I A L   D E   C A M B I O S        *
000380******************************************************************
000390* 1987-11-04 JAM 000000  VERSION INICIAL - GENERADOR DE SERIE     ECHGEN1 
000400* 1987-11-04 JAM 000000  BASE ECH, TRES SERIES REGIONALES.        ECHGEN1 
000410* 1988-05-19 JAM 001045  AJUSTE AL FACTOR DE REVERSION A LA       ECHGEN1 
000420* 1988-05-19 JAM 001045  MEDIA (0.05 FIJO).                       ECHGEN1 
000430* 1990-02-27 RRD 001320  SE AGREGA LA SERIE DE PROPILENO.         ECHGEN1 
000440* 1991-09-14 RRD 001877  CORRECCION DE LOS LIMITES DE BANDA       ECHGEN1 
000450* 1991-09-14 RRD 001877  (CLAMP) QUE PERMITIAN PRECIO NEGATIVO.   ECHGEN1 
000460* 1993-06-02 CGP 002210  COMPONENTE ESTACIONAL PASA A TABLA FIJA  ECHGEN1 
000470* 1993-06-02 CGP 002210  DE 12 POSICIONES (ANTES SUBRUTINA        ECHGEN1 
000480* 1993-06-02 CGP 002210  TRIGONOMETRICA EXTERNA, RETIRADA).       ECHGEN1 
000490* 1995-01-30 CGP 002389  ESTANDARIZA EL REDONDEO A 4 DECIMALES    ECHGEN1 
000500* 1995-01-30 CGP 002389  EN TODA LA SERIE GENERADA.               ECHGEN1 
000510* 1997-08-11 CGP 002602  VALIDA APERTURA DE BASELINE-ARCH ANTES   ECHGEN1 
000520* 1997-08-11 CGP 002602  DE ESCRIBIR EL PRIMER REGISTRO.          ECHGEN1 
000530* 1998-11-02 ERD 002714  REVISION GENERAL POR EL CAMBIO DE SIGLO  ECHGEN1 
000540* 1998-11-02 ERD 002714  (Y2K) - FECHAS A 4 DIGITOS DE ANIO.      ECHGEN1 
000550* 1999-03-22 ERD 002715  PRUEBAS DE REGRESION POSTERIORES AL      ECHGEN1 
000560* 1999-03-22 ERD 002715  CAMBIO DE SIGLO, SIN HALLAZGOS.          ECHGEN1 
000570* 2001-07-16 ERD 002890  SE AGREGA GLICERINA COMO SEXTA SERIE.    ECHGEN1 
000580* 2003-10-05 ERD 003044  RUTINA DE FECHAS REESCRITA SIN USAR      ECHGEN1 
000590* 2003-10-05 ERD 003044  FUNCIONES INTRINSECAS DE FECHA.          ECHGEN1 
000600* 2006-04-28 PEDR 003201 ESTANDARIZA ENCABEZADO A NORMA VIGENTE   ECHGEN1 
000610* 2006-04-28 PEDR 003201 DEL DEPARTAMENTO.                        ECHGEN1 
000620* 2009-12-09 PEDR 003355 AJUSTE MENOR AL RANGO DE LA SERIE DE     ECHGEN1 
000630* 2009-12-09 PEDR 003355 CHINA (CHINA-ECH).                       ECHGEN1 
000640* 2013-05-17 PEDR 003488 ULTIMA REVISION FORMAL - SIN CAMBIOS DE  ECHGEN1 
000650* 2013-05-17 PEDR 003488 LOGICA DE NEGOCIO.                       ECHGEN1 
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01                     IS TOP-OF-FORM
000710     UPSI-0                  IS WKS-SWITCH-TRAZA
000720         ON STATUS           IS WKS-TRAZA-ACTIVA
000730         OFF STATUS          IS WKS-TRAZA-INACTIVA
000740     CLASS CLASE-MINUSCULA   IS "abcdefghijklmnopqrstuvwxyz".
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT BASELINE-ARCH    ASSIGN TO BASELINE
000780            ORGANIZATION     IS LINE SEQUENTIAL
000790            FILE STATUS      IS FS-BASELINE
000800                                FSE-BASELINE.
000810******************************************************************
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  BASELINE-ARCH.
000850     COPY ECHBASL.
000860 WORKING-STORAGE SECTION.
000870******************************************************************
000880*           RECURSOS RUTINA FSE Y VALIDACION FILE STATUS         *
000890******************************************************************
000900 01  WKS-FS-STATUS.
000910     02  FS-BASELINE             PIC 9(02) VALUE ZEROES.
000920     02  FSE-BASELINE.
000930         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000940         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000950         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000960     02  FILLER                  PIC X(04).
000970 01  WKS-PROGRAMA                PIC X(08) VALUE SPACES.
000980 01  WKS-ARCHIVO                 PIC X(08) VALUE SPACES.
000990 01  WKS-ACCION                  PIC X(10) VALUE SPACES.
001000 01  WKS-LLAVE                   PIC X(32) VALUE SPACES.
001010******************************************************************
001020*              CONTADORES E INDICES (TODOS BINARIOS)             *
001030******************************************************************
001040 77  WKS-TOTAL-MESES             PIC 9(03) COMP VALUE 60.
001050 77  WKS-TOTAL-SERIES            PIC 9(02) COMP VALUE 6.
001060 77  IDX-SER                     PIC 9(02) COMP VALUE ZEROES.
001070 77  IDX-MES                     PIC 9(03) COMP VALUE ZEROES.
001080 77  WKS-COCIENTE                PIC S9(03) COMP VALUE ZEROES.
001090 77  WKS-RESIDUO                 PIC S9(03) COMP VALUE ZEROES.
001100 77  WKS-POS-MES                 PIC 9(02) COMP VALUE ZEROES.
001110 77  WKS-ANIO-INI                PIC 9(04) COMP VALUE 2020.
001120 77  WKS-MES-INI                 PIC 9(02) COMP VALUE 1.
001130 77  WKS-ANIO-CORRIENTE          PIC 9(04) COMP VALUE ZEROES.
001140 77  WKS-MES-CORRIENTE           PIC 9(02) COMP VALUE ZEROES.
001150******************************************************************
001160*           TABLA DE CONFIGURACION POR SERIE (BASE/RANGO/VOL)    *
001170******************************************************************
001180 01  WKS-CONFIG-SERIE.
001190     05  WKS-SERIE-REG OCCURS 6 TIMES INDEXED BY IDX-CFG.
001200         10  WKS-SER-BASE        PIC S9(01)V9(06).
001210         10  WKS-SER-RANGO       PIC S9(01)V9(06).
001220         10  WKS-SER-VOLAT       PIC S9(01)V9(06).
001230* ---> VISTA PLANA DEL CATALOGO DE SERIES (DEPURACION)
001240 01  WKS-CONFIG-PLANA REDEFINES WKS-CONFIG-SERIE.
001250     05  WKS-CONFIG-VALOR        PIC S9(01)V9(06) OCCURS 18 TIMES.
001260******************************************************************
001270*      TABLA FIJA DEL COMPONENTE ESTACIONAL (SENO, 12 MESES)     *
001280*      REEMPLAZA LA SUBRUTINA TRIGONOMETRICA RETIRADA EN 1993    *
001290******************************************************************
001300 01  WKS-SENO-GRUPO.
001310     05  WKS-SENO-VALOR PIC S9(01)V9(06) OCCURS 12 TIMES
001320                                           INDEXED BY IDX-SENO.
001330* ---> VISTA CRUDA PARA DESPLIEGUE DE VERIFICACION EN CONSOLA
001340 01  WKS-SENO-EDITADO REDEFINES WKS-SENO-GRUPO.
001350     05  WKS-SENO-CRUDO          PIC X(07) OCCURS 12 TIMES.
001360******************************************************************
001370*        MATRIZ DE PRECIOS CALCULADOS (6 SERIES X 60 MESES)      *
001380******************************************************************
001390 01  WKS-MATRIZ-PRECIOS.
001400     05  WKS-FILA-SERIE OCCURS 6 TIMES INDEXED BY IDX-FILA.
001410         10  WKS-CELDA-MES PIC S9(01)V9(04) OCCURS 60 TIMES
001420                                              INDEXED BY IDX-CEL.
001430     05  FILLER                  PIC X(02).
001440 01  WKS-CALCULOS.
001450     05  WKS-REVERSION           PIC S9(01)V9(06) VALUE ZEROES.
001460     05  WKS-ESTACIONAL          PIC S9(01)V9(06) VALUE ZEROES.
001470     05  WKS-PRECIO-CALC         PIC S9(01)V9(04) VALUE ZEROES.
001480     05  WKS-LIM-INF             PIC S9(01)V9(04) VALUE ZEROES.
001490     05  WKS-LIM-SUP             PIC S9(01)V9(04) VALUE ZEROES.
001500     05  FILLER                  PIC X(02).
001510******************************************************************
001520*          AREA DE FECHA DE TRABAJO (AAAA-MM-DD, SIN DIA)        *
001530******************************************************************
001540 01  WKS-FECHA-TRABAJO.
001550     05  WKS-FD-ANIO             PIC 9(04).
001560     05  FILLER                  PIC X     VALUE "-".
001570     05  WKS-FD-MES              PIC 9(02).
001580     05  FILLER                  PIC X     VALUE "-".
001590     05  WKS-FD-DIA              PIC 9(02) VALUE 1.
001600 01  WKS-FECHA-ALFA REDEFINES WKS-FECHA-TRABAJO
001610                              PIC X(10).
001620 01  WKS-TABLA-FECHAS.
001630     05  WKS-FECHA-ARR PIC X(10) OCCURS 60 TIMES
001640                                  INDEXED BY IDX-FCH.
001650     05  FILLER                  PIC X(02).
001660******************************************************************
001670* 88-LEVELS DE CONTROL                                           *
001680******************************************************************
001690 01  WKS-SWITCH-TRAZA            PIC X(01) VALUE "0".
001700 PROCEDURE DIVISION.
001710******************************************************************
001720*               S E C C I O N    P R I N C I P A L               *
001730******************************************************************
001740 000-MAIN SECTION.
001750     PERFORM 100-ABRE-ARCHIVOS
001760     PERFORM 150-CARGA-CONFIGURACION
001770     PERFORM 200-GENERA-SERIE
001780         VARYING IDX-SER FROM 1 BY 1 UNTIL IDX-SER > WKS-TOTAL-SERIES
001790     PERFORM 300-CALCULA-FECHAS
001800         VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > WKS-TOTAL-MESES
001810     PERFORM 400-ESCRIBE-BASELINE
001820         VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > WKS-TOTAL-MESES
001830     PERFORM 900-CIERRA-ARCHIVOS
001840     STOP RUN.
001850 000-MAIN-E. EXIT.
001860
001870 100-ABRE-ARCHIVOS SECTION.
001880     MOVE "ECHGEN1" TO WKS-PROGRAMA
001890     OPEN OUTPUT BASELINE-ARCH
001900     IF FS-BASELINE NOT EQUAL ZEROES
001910        MOVE "OPEN"       TO WKS-ACCION
001920        MOVE SPACES       TO WKS-LLAVE
001930        MOVE "BASELINE"   TO WKS-ARCHIVO
001940        CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
001950                               WKS-ACCION, WKS-LLAVE,
001960                               FS-BASELINE, FSE-BASELINE
001970        DISPLAY "*** NO SE PUDO ABRIR BASELINE-ARCH ***"
001980                UPON CONSOLE
001990        MOVE 91 TO RETURN-CODE
002000        STOP RUN
002010     END-IF.
002020 100-ABRE-ARCHIVOS-E. EXIT.
002030
002040 150-CARGA-CONFIGURACION SECTION.
002050*    US-ECH
002060     MOVE 0.650000 TO WKS-SER-BASE  (1)
002070     MOVE 0.120000 TO WKS-SER-RANGO (1)
002080     MOVE 0.030000 TO WKS-SER-VOLAT (1)
002090*    EU-ECH
002100     MOVE 0.960000 TO WKS-SER-BASE  (2)
002110     MOVE 0.100000 TO WKS-SER-RANGO (2)
002120     MOVE 0.040000 TO WKS-SER-VOLAT (2)
002130*    ASIA-ECH
002140     MOVE 0.650000 TO WKS-SER-BASE  (3)
002150     MOVE 0.060000 TO WKS-SER-RANGO (3)
002160     MOVE 0.035000 TO WKS-SER-VOLAT (3)
002170*    CHINA-ECH
002180     MOVE 0.500000 TO WKS-SER-BASE  (4)
002190     MOVE 0.100000 TO WKS-SER-RANGO (4)
002200     MOVE 0.040000 TO WKS-SER-VOLAT (4)
002210*    GLICERINA
002220     MOVE 0.360000 TO WKS-SER-BASE  (5)
002230     MOVE 0.070000 TO WKS-SER-RANGO (5)
002240     MOVE 0.060000 TO WKS-SER-VOLAT (5)
002250*    PROPILENO
002260     MOVE 0.450000 TO WKS-SER-BASE  (6)
002270     MOVE 0.090000 TO WKS-SER-RANGO (6)
002280     MOVE 0.050000 TO WKS-SER-VOLAT (6)
002290*    TABLA FIJA DE SENO(2*PI*I/12), I = 0 A 11
002300     MOVE  0.000000 TO WKS-SENO-VALOR (1)
002310     MOVE  0.500000 TO WKS-SENO-VALOR (2)
002320     MOVE  0.866025 TO WKS-SENO-VALOR (3)
002330     MOVE  1.000000 TO WKS-SENO-VALOR (4)
002340     MOVE  0.866025 TO WKS-SENO-VALOR (5)
002350     MOVE  0.500000 TO WKS-SENO-VALOR (6)
002360     MOVE  0.000000 TO WKS-SENO-VALOR (7)
002370     MOVE -0.500000 TO WKS-SENO-VALOR (8)
002380     MOVE -0.866025 TO WKS-SENO-VALOR (9)
002390     MOVE -1.000000 TO WKS-SENO-VALOR (10)
002400     MOVE -0.866025 TO WKS-SENO-VALOR (11)
002410     MOVE -0.500000 TO WKS-SENO-VALOR (12)
002420     MOVE WKS-ANIO-INI TO WKS-ANIO-CORRIENTE
002430     MOVE WKS-MES-INI  TO WKS-MES-CORRIENTE.
002440 150-CARGA-CONFIGURACION-E. EXIT.
002450
002460 200-GENERA-SERIE SECTION.
002470     MOVE WKS-SER-BASE (IDX-SER) TO WKS-CELDA-MES (IDX-SER 1)
002480     PERFORM 210-GENERA-MES
002490         VARYING IDX-MES FROM 2 BY 1 UNTIL IDX-MES > WKS-TOTAL-MESES.
002500 200-GENERA-SERIE-E. EXIT.
002510
002520 210-GENERA-MES SECTION.
002530     COMPUTE WKS-COCIENTE = (IDX-MES - 1) / 12
002540     COMPUTE WKS-RESIDUO  = (IDX-MES - 1) - (WKS-COCIENTE * 12)
002550     COMPUTE WKS-POS-MES  = WKS-RESIDUO + 1
002560     COMPUTE WKS-REVERSION =
002570         (WKS-SER-BASE (IDX-SER) -
002580          WKS-CELDA-MES (IDX-SER  IDX-MES - 1)) * 0.05
002590     COMPUTE WKS-ESTACIONAL =
002600         WKS-SER-RANGO (IDX-SER) * 0.3 * WKS-SENO-VALOR (WKS-POS-MES)
002610     COMPUTE WKS-PRECIO-CALC ROUNDED =
002620         WKS-CELDA-MES (IDX-SER  IDX-MES - 1) +
002630         WKS-REVERSION + WKS-ESTACIONAL
002640     COMPUTE WKS-LIM-INF =
002650         WKS-SER-BASE (IDX-SER) - WKS-SER-RANGO (IDX-SER)
002660     COMPUTE WKS-LIM-SUP =
002670         WKS-SER-BASE (IDX-SER) + WKS-SER-RANGO (IDX-SER)
002680     IF WKS-PRECIO-CALC < WKS-LIM-INF
002690        MOVE WKS-LIM-INF TO WKS-PRECIO-CALC
002700     END-IF
002710     IF WKS-PRECIO-CALC > WKS-LIM-SUP
002720        MOVE WKS-LIM-SUP TO WKS-PRECIO-CALC
002730     END-IF
002740     MOVE WKS-PRECIO-CALC TO WKS-CELDA-MES (IDX-SER  IDX-MES).
002750 210-GENERA-MES-E. EXIT.
002760
002770 300-CALCULA-FECHAS SECTION.
002780     MOVE WKS-ANIO-CORRIENTE TO WKS-FD-ANIO
002790     MOVE WKS-MES-CORRIENTE  TO WKS-FD-MES
002800     MOVE WKS-FECHA-ALFA     TO WKS-FECHA-ARR (IDX-MES)
002810     PERFORM 310-AVANZA-MES.
002820 300-CALCULA-FECHAS-E. EXIT.
002830
002840 310-AVANZA-MES SECTION.
002850     ADD 1 TO WKS-MES-CORRIENTE
002860     IF WKS-MES-CORRIENTE > 12
002870        MOVE 1 TO WKS-MES-CORRIENTE
002880        ADD 1 TO WKS-ANIO-CORRIENTE
002890     END-IF.
002900 310-AVANZA-MES-E. EXIT.
002910
002920 400-ESCRIBE-BASELINE SECTION.
002930     MOVE WKS-FECHA-ARR (IDX-MES)          TO BASE-FECHA
002940     MOVE WKS-CELDA-MES (1  IDX-MES)       TO BASE-PRECIO-US
002950     MOVE WKS-CELDA-MES (2  IDX-MES)       TO BASE-PRECIO-EU
002960     MOVE WKS-CELDA-MES (3  IDX-MES)       TO BASE-PRECIO-ASIA
002970     MOVE WKS-CELDA-MES (4  IDX-MES)       TO BASE-PRECIO-CHINA
002980     MOVE WKS-CELDA-MES (5  IDX-MES)       TO BASE-PRECIO-GLYC
002990     MOVE WKS-CELDA-MES (6  IDX-MES)       TO BASE-PRECIO-PROP
003000     WRITE REG-BASELINE
003010     IF FS-BASELINE NOT EQUAL ZEROES
003020        MOVE "WRITE"      TO WKS-ACCION
003030        MOVE SPACES       TO WKS-LLAVE
003040        MOVE "BASELINE"   TO WKS-ARCHIVO
003050        CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
003060                               WKS-ACCION, WKS-LLAVE,
003070                               FS-BASELINE, FSE-BASELINE
003080        DISPLAY "*** ERROR AL ESCRIBIR BASELINE-ARCH ***"
003090                UPON CONSOLE
003100     END-IF.
003110 400-ESCRIBE-BASELINE-E. EXIT.
003120
003130 900-CIERRA-ARCHIVOS SECTION.
003140     CLOSE BASELINE-ARCH
003150     DISPLAY "ECHGEN1 - GENERACION DE BASELINE FINALIZADA, "
003160             WKS-TOTAL-MESES " MESES POR SERIE" UPON CONSOLE.
003170 900-CIERRA-ARCHIVOS-E. EXIT.
