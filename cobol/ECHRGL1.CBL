000100******************************************************************
000110* FECHA       : 22/03/1988                                       *
000120* PROGRAMADOR : R. RAMOS DUBON (RRD)                             *
000130* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000140* PROGRAMA    : ECHRGL1                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : MANTIENE EL CATALOGO DE LOS 16 ESCENARIOS DE     *
000170*             : SIMULACION ECH Y RESUELVE, PARA UNA SOLICITUD    *
000180*             : DADA, EL EFECTO PORCENTUAL POR REGION SEGUN LA   *
000190*             : REGLA DE NEGOCIO DEL ESCENARIO SOLICITADO.       *
000200*             : ES INVOCADA POR ECHSIM1 POR CADA REGISTRO DE     *
000210*             : ARCHIVO DE SOLICITUDES (SCENARIO-ARCH).          *
000220* ARCHIVOS    : NINGUNO (TABLA RESIDENTE EN MEMORIA)             *
000230* ACCION (ES) : I=BUSQUEDA POR ID, C=BUSQUEDA POR CATEGORIA      *
000240* BPM/RATIONAL: 380322                                           *
000250* NOMBRE      : MOTOR DE REGLAS DE ESCENARIO ECH                 *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    ECHRGL1.
000290 AUTHOR.        R RAMOS DUBON.
000300 INSTALLATION.  BANCO INDUSTRIAL S.A. - DEPTO. DESARROLLO BATCH.
000310 DATE-WRITTEN.  22/03/1988.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000340                SISTEMAS.
000350******************************************************************
000360*                 H I S T O R I A L   D E   C A M B I O S        *
000370******************************************************************
000380* 1988-03-22 RRD 001188  VERSION INICIAL, CATALOGO DE 8           ECHRGL1 
000390* 1988-03-22 RRD 001188  ESCENARIOS (S01-S08).                    ECHRGL1 
000400* 1989-11-08 RRD 001402  SE COMPLETA EL CATALOGO A 16             ECHRGL1 
000410* 1989-11-08 RRD 001402  ESCENARIOS (S09-S16).                    ECHRGL1 
000420* 1991-04-15 CGP 001695  SE AGREGA RESOLUCION DE PARAMETROS CON   ECHRGL1 
000430* 1991-04-15 CGP 001695  BANDERAS DE SOBREESCRITURA (SCN-FLAGS).  ECHRGL1 
000440* 1993-08-30 CGP 002088  SE AGREGA BUSQUEDA POR CATEGORIA         ECHRGL1 
000450* 1993-08-30 CGP 002088  (ANTES SOLO EXISTIA BUSQUEDA POR ID).    ECHRGL1 
000460* 1995-05-12 CGP 002301  VALIDACION DE ID DE ESCENARIO FUERA DE   ECHRGL1 
000470* 1995-05-12 CGP 002301  RANGO (1-16).                            ECHRGL1 
000480* 1997-02-19 ERD 002554  VALIDACION DE CODIGO DE REGION EN LA     ECHRGL1 
000490* 1997-02-19 ERD 002554  REGLA S08 (PLANT SHUTDOWNS).             ECHRGL1 
000500* 1998-11-02 ERD 002714  REVISION PARA EL CAMBIO DE SIGLO (Y2K),  ECHRGL1 
000510* 1998-11-02 ERD 002714  SIN CAMPOS DE FECHA EN ESTE MODULO.      ECHRGL1 
000520* 2000-06-07 ERD 002801  CORRECCION REGLA S14 (SIGNO DEL          ECHRGL1 
000530* 2000-06-07 ERD 002801  COMPONENTE DE PRESION SOBRE PRECIO).     ECHRGL1 
000540* 2002-09-23 ERD 002955  SE AGREGA TOPE (CAP) DE AÑOS EFECTIVOS   ECHRGL1 
000550* 2002-09-23 ERD 002955  EN LAS REGLAS S06, S07, S12, S13, S14,   ECHRGL1 
000560* 2002-09-23 ERD 002955  S15 CONFORME A NORMA DEL AREA TECNICA.   ECHRGL1 
000570* 2005-01-11 PEDR 003098 ESTANDARIZA ENCABEZADO A NORMA VIGENTE   ECHRGL1 
000580* 2005-01-11 PEDR 003098 DEL DEPARTAMENTO.                        ECHRGL1 
000590* 2010-07-26 PEDR 003402 REVISION DE REDONDEO EN TODAS LAS        ECHRGL1 
000600* 2010-07-26 PEDR 003402 REGLAS - USO DE COMPUTE ROUNDED.         ECHRGL1 
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01                     IS TOP-OF-FORM
000660     UPSI-0                  IS WKS-SWITCH-TRAZA
000670         ON STATUS           IS WKS-TRAZA-ACTIVA
000680         OFF STATUS          IS WKS-TRAZA-INACTIVA
000690     CLASS CLASE-MINUSCULA   IS "abcdefghijklmnopqrstuvwxyz".
000700******************************************************************
000710 DATA DIVISION.
000720 WORKING-STORAGE SECTION.
000730 01  WKS-SWITCH-TRAZA            PIC X(01) VALUE "0".
000740******************************************************************
000750*               CATALOGO RESIDENTE DE ESCENARIOS (16)            *
000760******************************************************************
000770     COPY ECHCATT.
000780 77  WKS-CATALOGO-CARGADO        PIC X(01) VALUE "N".
000790     88  WKS-CATALOGO-YA-CARGADO VALUE "S".
000800******************************************************************
000810*          AREA DE TRABAJO PARA REGION AFECTADA (S08)            *
000820******************************************************************
000830 01  WKS-REGION-CAMPO            PIC X(05) VALUE SPACES.
000840 01  WKS-REGION-CAMPO-R REDEFINES WKS-REGION-CAMPO.
000850     05  WKS-REGION-1ERA         PIC X(01).
000860     05  FILLER                  PIC X(04).
000870******************************************************************
000880*          PARAMETROS RESUELTOS (CATALOGO + SOBREESCRITURA)      *
000890******************************************************************
000900 01  WKS-PARM-GRUPO.
000910     05  WKS-P1                  PIC S9(03)V9(06) VALUE ZEROES.
000920     05  WKS-P2                  PIC S9(03)V9(06) VALUE ZEROES.
000930     05  WKS-P3                  PIC S9(03)V9(06) VALUE ZEROES.
000940     05  WKS-P4                  PIC S9(03)V9(06) VALUE ZEROES.
000950 01  WKS-PARM-TABLA REDEFINES WKS-PARM-GRUPO.
000960     05  WKS-PARM-OCC PIC S9(03)V9(06) OCCURS 4 TIMES
000970                                        INDEXED BY IDX-PARM.
000980 77  WKS-DURACION-USADA          PIC 9(03)  COMP    VALUE ZEROES.
000990 77  WKS-DY                      PIC S9(02)V9(06) VALUE ZEROES.
001000 77  WKS-DY-CAP                  PIC S9(02)V9(06) VALUE ZEROES.
001010******************************************************************
001020*          ACUMULADORES GENERICOS DE FORMULA (REUTILIZADOS)      *
001030******************************************************************
001040 01  WKS-ACUMULADORES.
001050     05  WKS-T1                  PIC S9(03)V9(06) VALUE ZEROES.
001060     05  WKS-T2                  PIC S9(03)V9(06) VALUE ZEROES.
001070     05  WKS-T3                  PIC S9(03)V9(06) VALUE ZEROES.
001080* ---> VISTA CRUDA PARA VOLCADO DE TRAZA (UPSI-0)
001090 01  WKS-ACUM-CRUDA REDEFINES WKS-ACUMULADORES.
001100     05  WKS-ACUM-CRUDA-OCC     PIC X(10) OCCURS 3 TIMES.
001110 77  WKS-CONTADOR-LLAMADAS       PIC 9(05)  COMP    VALUE ZEROES.
001120******************************************************************
001130 LINKAGE SECTION.
001140 01  L-ACCION                    PIC X(01).
001150 01  L-SCEN-ID                   PIC 9(02).
001160 01  L-PARM-1                    PIC S9(03)V9(06).
001170 01  L-PARM-2                    PIC S9(03)V9(06).
001180 01  L-PARM-3                    PIC S9(03)V9(06).
001190 01  L-PARM-4                    PIC S9(03)V9(06).
001200 01  L-PARM-FLAGS                PIC X(04).
001210 01  L-REGION-AFF                PIC X(05).
001220 01  L-ENCONTRADO                PIC X(01).
001230 01  L-NOMBRE                    PIC X(30).
001240 01  L-CATEGORIA                 PIC X(12).
001250 01  L-CATEGORIA-BUSC            PIC X(12).
001260 01  L-DURACION                  PIC 9(03).
001270 01  L-EFECTO-US                 PIC S9(01)V9(06).
001280 01  L-EFECTO-EU                 PIC S9(01)V9(06).
001290 01  L-EFECTO-ASIA               PIC S9(01)V9(06).
001300 01  L-EFECTO-CHINA              PIC S9(01)V9(06).
001310 01  L-CANT-ENCONTRADOS          PIC 9(02) COMP.
001320******************************************************************
001330*   TABLA DE RESULTADOS DE BUSQUEDA POR CATEGORIA (16 MAX)        *
001340******************************************************************
001350 01  L-TABLA-CATEGORIA.
001360     05  L-CAT-RESULT OCCURS 16 TIMES.
001370         10  L-CAT-RESULT-ID       PIC 9(02).
001380         10  L-CAT-RESULT-NOMBRE   PIC X(30).
001390         10  L-CAT-RESULT-DURACION PIC 9(03).
001400         10  FILLER                PIC X(02).
001410 PROCEDURE DIVISION USING L-ACCION L-SCEN-ID L-PARM-1 L-PARM-2
001420           L-PARM-3 L-PARM-4 L-PARM-FLAGS L-REGION-AFF
001430           L-ENCONTRADO L-NOMBRE L-CATEGORIA L-CATEGORIA-BUSC
001440           L-DURACION L-EFECTO-US L-EFECTO-EU L-EFECTO-ASIA
001450           L-EFECTO-CHINA L-CANT-ENCONTRADOS L-TABLA-CATEGORIA.
001460******************************************************************
001470 000-MAIN SECTION.
001480     ADD 1 TO WKS-CONTADOR-LLAMADAS
001490     IF NOT WKS-CATALOGO-YA-CARGADO
001500        PERFORM 100-CARGA-CATALOGO
001510        SET WKS-CATALOGO-YA-CARGADO TO TRUE
001520     END-IF
001530     EVALUATE L-ACCION
001540         WHEN "C"
001550            PERFORM 250-BUSCA-POR-CATEGORIA
001560         WHEN OTHER
001570            PERFORM 210-BUSCA-ESCENARIO
001580     END-EVALUATE
001590     GOBACK.
001600 000-MAIN-E. EXIT.
001610******************************************************************
001620*   BUSQUEDA POR ID (ACCION = "I") - UN SOLO ESCENARIO           *
001630******************************************************************
001640 210-BUSCA-ESCENARIO SECTION.
001650     MOVE "N"      TO L-ENCONTRADO
001660     MOVE SPACES   TO L-NOMBRE
001670     MOVE SPACES   TO L-CATEGORIA
001680     MOVE ZEROES   TO L-DURACION L-EFECTO-US L-EFECTO-EU
001690                       L-EFECTO-ASIA L-EFECTO-CHINA
001700     PERFORM 200-BUSCA-POR-ID
001710     IF IDX-CAT NOT = ZEROES
001720        MOVE "S"                TO L-ENCONTRADO
001730        MOVE CAT-NOMBRE-T (IDX-CAT)    TO L-NOMBRE
001740        MOVE CAT-CATEGORIA-T (IDX-CAT) TO L-CATEGORIA
001750        PERFORM 300-RESUELVE-PARM
001760        PERFORM 400-CALCULA-EFECTO
001770     END-IF.
001780 210-BUSCA-ESCENARIO-E. EXIT.
001790******************************************************************
001800*   CARGA DEL CATALOGO - 16 ESCENARIOS, VALORES POR DEFECTO      *
001810******************************************************************
001820 100-CARGA-CATALOGO SECTION.
001830     MOVE  1                     TO CAT-ID-T (1)
001840     MOVE "GLOBAL DEMAND GROWTH" TO CAT-NOMBRE-T (1)
001850     MOVE "demand"               TO CAT-CATEGORIA-T (1)
001860     MOVE 0.033000               TO CAT-PARM-T-1 (1)
001870     MOVE 0.600000               TO CAT-PARM-T-2 (1)
001880     MOVE 24.000000              TO CAT-PARM-T-3 (1)
001890     MOVE ZEROES                 TO CAT-PARM-T-4 (1)
001900     MOVE 24                     TO CAT-DURACION-T (1)
001910
001920     MOVE  2                            TO CAT-ID-T (2)
001930     MOVE "APAC ACCELERATED GROWTH"     TO CAT-NOMBRE-T (2)
001940     MOVE "demand"                      TO CAT-CATEGORIA-T (2)
001950     MOVE 0.020000                      TO CAT-PARM-T-1 (2)
001960     MOVE 0.300000                      TO CAT-PARM-T-2 (2)
001970     MOVE 18.000000                     TO CAT-PARM-T-3 (2)
001980     MOVE ZEROES                        TO CAT-PARM-T-4 (2)
001990     MOVE 18                            TO CAT-DURACION-T (2)
002000
002010     MOVE  3                            TO CAT-ID-T (3)
002020     MOVE "BIO-BASED ECH ADOPTION"      TO CAT-NOMBRE-T (3)
002030     MOVE "feedstock"                   TO CAT-CATEGORIA-T (3)
002040     MOVE 0.040000                      TO CAT-PARM-T-1 (3)
002050     MOVE 1.000000                      TO CAT-PARM-T-2 (3)
002060     MOVE 36.000000                     TO CAT-PARM-T-3 (3)
002070     MOVE ZEROES                        TO CAT-PARM-T-4 (3)
002080     MOVE 36                            TO CAT-DURACION-T (3)
002090
002100     MOVE  4                            TO CAT-ID-T (4)
002110     MOVE "EPOXY-DRIVEN DEMAND"         TO CAT-NOMBRE-T (4)
002120     MOVE "demand"                      TO CAT-CATEGORIA-T (4)
002130     MOVE 0.050000                      TO CAT-PARM-T-1 (4)
002140     MOVE ZEROES                        TO CAT-PARM-T-2 (4)
002150     MOVE 12.000000                     TO CAT-PARM-T-3 (4)
002160     MOVE ZEROES                        TO CAT-PARM-T-4 (4)
002170     MOVE 12                            TO CAT-DURACION-T (4)
002180
002190     MOVE  5                            TO CAT-ID-T (5)
002200     MOVE "FEEDSTOCK ROUTE SHIFT"       TO CAT-NOMBRE-T (5)
002210     MOVE "feedstock"                   TO CAT-CATEGORIA-T (5)
002220     MOVE 0.100000                      TO CAT-PARM-T-1 (5)
002230     MOVE ZEROES                        TO CAT-PARM-T-2 (5)
002240     MOVE ZEROES                        TO CAT-PARM-T-3 (5)
002250     MOVE 24.000000                     TO CAT-PARM-T-4 (5)
002260     MOVE 24                            TO CAT-DURACION-T (5)
002270
002280     MOVE  6                            TO CAT-ID-T (6)
002290     MOVE "EU REGULATORY IMPACT"        TO CAT-NOMBRE-T (6)
002300     MOVE "regulatory"                  TO CAT-CATEGORIA-T (6)
002310     MOVE 0.150000                      TO CAT-PARM-T-1 (6)
002320     MOVE 0.100000                      TO CAT-PARM-T-2 (6)
002330     MOVE 36.000000                     TO CAT-PARM-T-3 (6)
002340     MOVE ZEROES                        TO CAT-PARM-T-4 (6)
002350     MOVE 36                            TO CAT-DURACION-T (6)
002360
002370     MOVE  7                            TO CAT-ID-T (7)
002380     MOVE "ASIAN GLYCERINE ADVANTAGE"   TO CAT-NOMBRE-T (7)
002390     MOVE "feedstock"                   TO CAT-CATEGORIA-T (7)
002400     MOVE 0.150000                      TO CAT-PARM-T-1 (7)
002410     MOVE 0.500000                      TO CAT-PARM-T-2 (7)
002420     MOVE 18.000000                     TO CAT-PARM-T-3 (7)
002430     MOVE ZEROES                        TO CAT-PARM-T-4 (7)
002440     MOVE 18                            TO CAT-DURACION-T (7)
002450
002460     MOVE  8                            TO CAT-ID-T (8)
002470     MOVE "PLANT SHUTDOWNS"             TO CAT-NOMBRE-T (8)
002480     MOVE "supply"                      TO CAT-CATEGORIA-T (8)
002490     MOVE 0.100000                      TO CAT-PARM-T-1 (8)
002500     MOVE 6.000000                      TO CAT-PARM-T-2 (8)
002510     MOVE ZEROES                        TO CAT-PARM-T-3 (8)
002520     MOVE ZEROES                        TO CAT-PARM-T-4 (8)
002530     MOVE 6                             TO CAT-DURACION-T (8)
002540
002550     MOVE  9                            TO CAT-ID-T (9)
002560     MOVE "SUPPLY CHAIN DISRUPTION"     TO CAT-NOMBRE-T (9)
002570     MOVE "supply"                      TO CAT-CATEGORIA-T (9)
002580     MOVE 0.200000                      TO CAT-PARM-T-1 (9)
002590     MOVE 4.000000                      TO CAT-PARM-T-2 (9)
002600     MOVE 8.000000                      TO CAT-PARM-T-3 (9)
002610     MOVE ZEROES                        TO CAT-PARM-T-4 (9)
002620     MOVE 8                             TO CAT-DURACION-T (9)
002630
002640     MOVE 10                            TO CAT-ID-T (10)
002650     MOVE "CAPACITY EXPANSION"          TO CAT-NOMBRE-T (10)
002660     MOVE "supply"                      TO CAT-CATEGORIA-T (10)
002670     MOVE 0.150000                      TO CAT-PARM-T-1 (10)
002680     MOVE 6.000000                      TO CAT-PARM-T-2 (10)
002690     MOVE 24.000000                     TO CAT-PARM-T-3 (10)
002700     MOVE ZEROES                        TO CAT-PARM-T-4 (10)
002710     MOVE 24                            TO CAT-DURACION-T (10)
002720
002730     MOVE 11                            TO CAT-ID-T (11)
002740     MOVE "AMERICAS MARKET STABILITY"   TO CAT-NOMBRE-T (11)
002750     MOVE "regional"                    TO CAT-CATEGORIA-T (11)
002760     MOVE 0.700000                      TO CAT-PARM-T-1 (11)
002770     MOVE ZEROES                        TO CAT-PARM-T-2 (11)
002780     MOVE 24.000000                     TO CAT-PARM-T-3 (11)
002790     MOVE ZEROES                        TO CAT-PARM-T-4 (11)
002800     MOVE 24                            TO CAT-DURACION-T (11)
002810
002820     MOVE 12                            TO CAT-ID-T (12)
002830     MOVE "EUROPE PRICE ELEVATION"      TO CAT-NOMBRE-T (12)
002840     MOVE "regional"                    TO CAT-CATEGORIA-T (12)
002850     MOVE 0.120000                      TO CAT-PARM-T-1 (12)
002860     MOVE 0.200000                      TO CAT-PARM-T-2 (12)
002870     MOVE 18.000000                     TO CAT-PARM-T-3 (12)
002880     MOVE ZEROES                        TO CAT-PARM-T-4 (12)
002890     MOVE 18                            TO CAT-DURACION-T (12)
002900
002910     MOVE 13                            TO CAT-ID-T (13)
002920     MOVE "APAC PRICE PRESSURE"         TO CAT-NOMBRE-T (13)
002930     MOVE "regional"                    TO CAT-CATEGORIA-T (13)
002940     MOVE 0.080000                      TO CAT-PARM-T-1 (13)
002950     MOVE 0.050000                      TO CAT-PARM-T-2 (13)
002960     MOVE 12.000000                     TO CAT-PARM-T-3 (13)
002970     MOVE ZEROES                        TO CAT-PARM-T-4 (13)
002980     MOVE 12                            TO CAT-DURACION-T (13)
002990
003000     MOVE 14                            TO CAT-ID-T (14)
003010     MOVE "ASIAN PRICE UNDERCUTTING"    TO CAT-NOMBRE-T (14)
003020     MOVE "competitive"                 TO CAT-CATEGORIA-T (14)
003030     MOVE 0.100000                      TO CAT-PARM-T-1 (14)
003040     MOVE 0.050000                      TO CAT-PARM-T-2 (14)
003050     MOVE 18.000000                     TO CAT-PARM-T-3 (14)
003060     MOVE ZEROES                        TO CAT-PARM-T-4 (14)
003070     MOVE 18                            TO CAT-DURACION-T (14)
003080
003090     MOVE 15                            TO CAT-ID-T (15)
003100     MOVE "EU SUPPLY CONSTRAINTS"       TO CAT-NOMBRE-T (15)
003110     MOVE "competitive"                 TO CAT-CATEGORIA-T (15)
003120     MOVE 0.150000                      TO CAT-PARM-T-1 (15)
003130     MOVE 0.800000                      TO CAT-PARM-T-2 (15)
003140     MOVE 24.000000                     TO CAT-PARM-T-3 (15)
003150     MOVE ZEROES                        TO CAT-PARM-T-4 (15)
003160     MOVE 24                            TO CAT-DURACION-T (15)
003170
003180     MOVE 16                            TO CAT-ID-T (16)
003190     MOVE "US STABLE PRODUCTION"        TO CAT-NOMBRE-T (16)
003200     MOVE "competitive"                 TO CAT-CATEGORIA-T (16)
003210     MOVE 0.950000                      TO CAT-PARM-T-1 (16)
003220     MOVE 0.300000                      TO CAT-PARM-T-2 (16)
003230     MOVE 36.000000                     TO CAT-PARM-T-3 (16)
003240     MOVE ZEROES                        TO CAT-PARM-T-4 (16)
003250     MOVE 36                            TO CAT-DURACION-T (16).
003260 100-CARGA-CATALOGO-E. EXIT.
003270******************************************************************
003280*        BUSQUEDA BINARIA POR IDENTIFICADOR DE ESCENARIO         *
003290******************************************************************
003300 200-BUSCA-POR-ID SECTION.
003310     SET IDX-CAT TO 1
003320     SEARCH ALL WKS-CATALOGO-REG
003330        AT END
003340           SET IDX-CAT TO ZEROES
003350        WHEN CAT-ID-T (IDX-CAT) = L-SCEN-ID
003360           CONTINUE
003370     END-SEARCH.
003380 200-BUSCA-POR-ID-E. EXIT.
003390******************************************************************
003400*   BUSQUEDA POR CATEGORIA (ACCION = "C") - TODAS LAS QUE CALCEN *
003410*   1993-08-30 CGP 002088  RECORRE LA TABLA COMPLETA, NO USA     *
003420*   SEARCH ALL PORQUE LA CLAVE ASCENDENTE ES POR ID, NO CATEGORIA*
003430******************************************************************
003440 250-BUSCA-POR-CATEGORIA SECTION.
003450     MOVE ZEROES TO L-CANT-ENCONTRADOS
003460     PERFORM 260-EVALUA-CATEGORIA
003470        VARYING IDX-CAT FROM 1 BY 1 UNTIL IDX-CAT > 16.
003480 250-BUSCA-POR-CATEGORIA-E. EXIT.
003490******************************************************************
003500*   COMPARA UNA POSICION DE LA TABLA CONTRA LA CATEGORIA PEDIDA  *
003510******************************************************************
003520 260-EVALUA-CATEGORIA SECTION.
003530     IF CAT-CATEGORIA-T (IDX-CAT) = L-CATEGORIA-BUSC
003540        ADD 1 TO L-CANT-ENCONTRADOS
003550        MOVE CAT-ID-T (IDX-CAT)
003560                          TO L-CAT-RESULT-ID (L-CANT-ENCONTRADOS)
003570        MOVE CAT-NOMBRE-T (IDX-CAT)
003580                          TO L-CAT-RESULT-NOMBRE (L-CANT-ENCONTRADOS)
003590        MOVE CAT-DURACION-T (IDX-CAT)
003600                          TO L-CAT-RESULT-DURACION (L-CANT-ENCONTRADOS)
003610     END-IF.
003620 260-EVALUA-CATEGORIA-E. EXIT.
003630******************************************************************
003640*   RESOLUCION DE PARAMETROS - VALOR POR DEFECTO DEL CATALOGO,   *
003650*   SOBREESCRITO POSICION A POSICION CUANDO LA BANDERA = "Y"     *
003660******************************************************************
003670 300-RESUELVE-PARM SECTION.
003680     PERFORM 305-CARGA-DEFAULT-PARM
003690        VARYING IDX-PARM FROM 1 BY 1 UNTIL IDX-PARM > 4
003700     IF L-PARM-FLAGS (1:1) = "Y"
003710        MOVE L-PARM-1 TO WKS-P1
003720     END-IF
003730     IF L-PARM-FLAGS (2:1) = "Y"
003740        MOVE L-PARM-2 TO WKS-P2
003750     END-IF
003760     IF L-PARM-FLAGS (3:1) = "Y"
003770        MOVE L-PARM-3 TO WKS-P3
003780     END-IF
003790     IF L-PARM-FLAGS (4:1) = "Y"
003800        MOVE L-PARM-4 TO WKS-P4
003810     END-IF
003820     MOVE L-REGION-AFF TO WKS-REGION-CAMPO
003830     IF WKS-REGION-CAMPO = SPACES
003840        MOVE "eu   " TO WKS-REGION-CAMPO
003850     END-IF.
003860 300-RESUELVE-PARM-E. EXIT.
003870
003880 305-CARGA-DEFAULT-PARM SECTION.
003890     MOVE CAT-PARM-OCC-T (IDX-CAT  IDX-PARM)
003900                                  TO WKS-PARM-OCC (IDX-PARM).
003910 305-CARGA-DEFAULT-PARM-E. EXIT.
003920******************************************************************
003930*   DESPACHO A LA REGLA DE NEGOCIO DEL ESCENARIO ENCONTRADO      *
003940******************************************************************
003950 400-CALCULA-EFECTO SECTION.
003960     EVALUATE L-SCEN-ID
003970        WHEN  1  PERFORM 410-REGLA-S01
003980        WHEN  2  PERFORM 420-REGLA-S02
003990        WHEN  3  PERFORM 430-REGLA-S03
004000        WHEN  4  PERFORM 440-REGLA-S04
004010        WHEN  5  PERFORM 450-REGLA-S05
004020        WHEN  6  PERFORM 460-REGLA-S06
004030        WHEN  7  PERFORM 470-REGLA-S07
004040        WHEN  8  PERFORM 480-REGLA-S08
004050        WHEN  9  PERFORM 490-REGLA-S09
004060        WHEN 10  PERFORM 500-REGLA-S10
004070        WHEN 11  PERFORM 510-REGLA-S11
004080        WHEN 12  PERFORM 520-REGLA-S12
004090        WHEN 13  PERFORM 530-REGLA-S13
004100        WHEN 14  PERFORM 540-REGLA-S14
004110        WHEN 15  PERFORM 550-REGLA-S15
004120        WHEN 16  PERFORM 560-REGLA-S16
004130     END-EVALUATE
004140     MOVE WKS-DURACION-USADA TO L-DURACION.
004150 400-CALCULA-EFECTO-E. EXIT.
004160******************************************************************
004170* S01 - GLOBAL DEMAND GROWTH                                    *
004180******************************************************************
004190 410-REGLA-S01 SECTION.
004200     COMPUTE WKS-DURACION-USADA = WKS-P3
004210     COMPUTE WKS-DY   = WKS-DURACION-USADA / 12
004220     COMPUTE WKS-T1 ROUNDED = WKS-P1 * WKS-DY * WKS-P2
004230     COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.9
004240     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * 1.0
004250     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * 1.1
004260     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 1.15.
004270 410-REGLA-S01-E. EXIT.
004280******************************************************************
004290* S02 - APAC ACCELERATED GROWTH                                 *
004300******************************************************************
004310 420-REGLA-S02 SECTION.
004320     COMPUTE WKS-DURACION-USADA = WKS-P3
004330     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
004340     COMPUTE WKS-T1 ROUNDED = WKS-P1 * WKS-DY * 0.6
004350     COMPUTE WKS-T2 ROUNDED = WKS-T1 * WKS-P2 * 0.59
004360     MOVE    WKS-T2                  TO L-EFECTO-US
004370     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T2 * 1.1
004380     MOVE    WKS-T1                  TO L-EFECTO-ASIA
004390     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 1.1.
004400 420-REGLA-S02-E. EXIT.
004410******************************************************************
004420* S03 - BIO-BASED ECH ADOPTION                                  *
004430******************************************************************
004440 430-REGLA-S03 SECTION.
004450     COMPUTE WKS-DURACION-USADA = WKS-P3
004460     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
004470     COMPUTE WKS-T1 ROUNDED = WKS-P1 * WKS-DY
004480     COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.02
004490     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * WKS-P2 * 0.08
004500     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * -0.05
004510     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * -0.06.
004520 430-REGLA-S03-E. EXIT.
004530******************************************************************
004540* S04 - EPOXY-DRIVEN DEMAND                                     *
004550******************************************************************
004560 440-REGLA-S04 SECTION.
004570     COMPUTE WKS-DURACION-USADA = WKS-P3
004580     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
004590     COMPUTE WKS-T1 ROUNDED =
004600           (WKS-P1 + WKS-P2) * 0.86 * WKS-DY * 0.7
004610     COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.9
004620     MOVE    WKS-T1                  TO L-EFECTO-EU
004630     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * 1.1
004640     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 1.15.
004650 440-REGLA-S04-E. EXIT.
004660******************************************************************
004670* S05 - FEEDSTOCK ROUTE SHIFT (DURACION NO USADA EN LA FORMULA) *
004680******************************************************************
004690 450-REGLA-S05 SECTION.
004700     COMPUTE WKS-DURACION-USADA = WKS-P4
004710     COMPUTE L-EFECTO-US   ROUNDED = (WKS-P2 * 0.4) + (WKS-P1 * 0.02)
004720     COMPUTE L-EFECTO-EU   ROUNDED = (WKS-P2 * 0.35) +
004730                                      (WKS-P3 * 0.15) +
004740                                      (WKS-P1 * 0.05)
004750     COMPUTE L-EFECTO-ASIA ROUNDED = (WKS-P3 * 0.4) - (WKS-P1 * 0.04)
004760     COMPUTE L-EFECTO-CHINA ROUNDED = (WKS-P3 * 0.45) - (WKS-P1 * 0.05).
004770 450-REGLA-S05-E. EXIT.
004780******************************************************************
004790* S06 - EU REGULATORY IMPACT (AÑOS EFECTIVOS TOPE 2)            *
004800******************************************************************
004810 460-REGLA-S06 SECTION.
004820     COMPUTE WKS-DURACION-USADA = WKS-P3
004830     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
004840     MOVE WKS-DY TO WKS-DY-CAP
004850     IF WKS-DY-CAP > 2
004860        MOVE 2 TO WKS-DY-CAP
004870     END-IF
004880     COMPUTE WKS-T1 ROUNDED = ((WKS-P1 * 0.5) + WKS-P2) * WKS-DY-CAP
004890     COMPUTE L-EFECTO-US    ROUNDED = WKS-P1 * 0.02
004900     MOVE    WKS-T1                  TO L-EFECTO-EU
004910     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-P1 * -0.02
004920     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-P1 * -0.03.
004930 460-REGLA-S06-E. EXIT.
004940******************************************************************
004950* S07 - ASIAN GLYCERINE ADVANTAGE (AÑOS EFECTIVOS TOPE 1.5)     *
004960******************************************************************
004970 470-REGLA-S07 SECTION.
004980     COMPUTE WKS-DURACION-USADA = WKS-P3
004990     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
005000     MOVE WKS-DY TO WKS-DY-CAP
005010     IF WKS-DY-CAP > 1.5
005020        MOVE 1.5 TO WKS-DY-CAP
005030     END-IF
005040     COMPUTE WKS-T1 ROUNDED = WKS-P1 * WKS-P2
005050     COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * -0.3
005060     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * -0.2
005070     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * -1 * WKS-DY-CAP
005080     COMPUTE L-EFECTO-CHINA ROUNDED = L-EFECTO-ASIA * 1.1.
005090 470-REGLA-S07-E. EXIT.
005100******************************************************************
005110* S08 - PLANT SHUTDOWNS (POR REGION AFECTADA)                   *
005120******************************************************************
005130 480-REGLA-S08 SECTION.
005140     COMPUTE WKS-DURACION-USADA = WKS-P2
005150     COMPUTE WKS-T1 ROUNDED = WKS-P1 * 1.7
005160     COMPUTE WKS-DY-CAP = WKS-DURACION-USADA / 6
005170     IF WKS-DY-CAP > 1.5
005180        MOVE 1.5 TO WKS-DY-CAP
005190     END-IF
005200     EVALUATE WKS-REGION-CAMPO
005210        WHEN "eu   "
005220           COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * WKS-DY-CAP
005230           COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.2
005240           COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * 0.15
005250           COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 0.1
005260        WHEN "us   "
005270           COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * WKS-DY-CAP
005280           COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * 0.15
005290           MOVE ZEROES TO L-EFECTO-ASIA L-EFECTO-CHINA
005300        WHEN "asia "
005310        WHEN "china"
005320           COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T1 * WKS-DY-CAP * 0.9
005330           COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * WKS-DY-CAP
005340           COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * 0.1
005350           COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.05
005360        WHEN OTHER
005370           MOVE ZEROES TO L-EFECTO-US L-EFECTO-EU
005380                          L-EFECTO-ASIA L-EFECTO-CHINA
005390     END-EVALUATE.
005400 480-REGLA-S08-E. EXIT.
005410******************************************************************
005420* S09 - SUPPLY CHAIN DISRUPTION                                 *
005430******************************************************************
005440 490-REGLA-S09 SECTION.
005450     COMPUTE WKS-DURACION-USADA = WKS-P3
005460     COMPUTE WKS-T1 ROUNDED = WKS-P1 * 1.5
005470     COMPUTE WKS-T2 ROUNDED =
005480           WKS-T1 * (1 - (WKS-P2 / (2 * WKS-DURACION-USADA)))
005490     COMPUTE L-EFECTO-US    ROUNDED = WKS-T2 * 0.8
005500     MOVE    WKS-T2                  TO L-EFECTO-EU
005510     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-T2 * 0.9
005520     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T2 * 0.85.
005530 490-REGLA-S09-E. EXIT.
005540******************************************************************
005550* S10 - CAPACITY EXPANSION                                      *
005560******************************************************************
005570 500-REGLA-S10 SECTION.
005580     COMPUTE WKS-DURACION-USADA = WKS-P3
005590     COMPUTE WKS-T1 ROUNDED =
005600           WKS-P1 * (1 - (WKS-P2 / (2 * WKS-DURACION-USADA)))
005610     COMPUTE WKS-T2 ROUNDED = WKS-T1 * -0.8
005620     COMPUTE L-EFECTO-US    ROUNDED = WKS-T2 * 0.4
005630     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T2 * 0.5
005640     MOVE    WKS-T2                  TO L-EFECTO-ASIA
005650     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T2 * 1.1.
005660 500-REGLA-S10-E. EXIT.
005670******************************************************************
005680* S11 - AMERICAS MARKET STABILITY (DURACION NO USADA)           *
005690******************************************************************
005700 510-REGLA-S11 SECTION.
005710     COMPUTE WKS-DURACION-USADA = WKS-P3
005720     COMPUTE L-EFECTO-US   ROUNDED = WKS-P2 * -0.5
005730     COMPUTE L-EFECTO-EU   ROUNDED = 0.02 * (1 - WKS-P1)
005740     COMPUTE L-EFECTO-ASIA ROUNDED = 0.03 * (1 - WKS-P1)
005750     MOVE    L-EFECTO-ASIA          TO L-EFECTO-CHINA.
005760 510-REGLA-S11-E. EXIT.
005770******************************************************************
005780* S12 - EUROPE PRICE ELEVATION (AÑOS EFECTIVOS TOPE 1.5)        *
005790******************************************************************
005800 520-REGLA-S12 SECTION.
005810     COMPUTE WKS-DURACION-USADA = WKS-P3
005820     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
005830     MOVE WKS-DY TO WKS-DY-CAP
005840     IF WKS-DY-CAP > 1.5
005850        MOVE 1.5 TO WKS-DY-CAP
005860     END-IF
005870     COMPUTE WKS-T1 ROUNDED =
005880           ((WKS-P1 * 1.5) + (WKS-P2 * 0.3)) * WKS-DY-CAP
005890     COMPUTE L-EFECTO-US    ROUNDED = WKS-P1 * 0.1
005900     MOVE    WKS-T1                  TO L-EFECTO-EU
005910     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-P1 * -0.05
005920     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-P1 * -0.05.
005930 520-REGLA-S12-E. EXIT.
005940******************************************************************
005950* S13 - APAC PRICE PRESSURE (AÑOS EFECTIVOS TOPE 1)             *
005960******************************************************************
005970 530-REGLA-S13 SECTION.
005980     COMPUTE WKS-DURACION-USADA = WKS-P3
005990     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
006000     MOVE WKS-DY TO WKS-DY-CAP
006010     IF WKS-DY-CAP > 1
006020        MOVE 1 TO WKS-DY-CAP
006030     END-IF
006040     COMPUTE WKS-T1 ROUNDED = (WKS-P1 + (WKS-P2 * 1.5)) * WKS-DY-CAP
006050     COMPUTE L-EFECTO-US    ROUNDED = WKS-T1 * 0.15
006060     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T1 * 0.2
006070     MOVE    WKS-T1                  TO L-EFECTO-ASIA
006080     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 1.1.
006090 530-REGLA-S13-E. EXIT.
006100******************************************************************
006110* S14 - ASIAN PRICE UNDERCUTTING (AÑOS EFECTIVOS TOPE 1.5)      *
006120******************************************************************
006130 540-REGLA-S14 SECTION.
006140     COMPUTE WKS-DURACION-USADA = WKS-P3
006150     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
006160     MOVE WKS-DY TO WKS-DY-CAP
006170     IF WKS-DY-CAP > 1.5
006180        MOVE 1.5 TO WKS-DY-CAP
006190     END-IF
006200     COMPUTE WKS-T1 ROUNDED = WKS-P1 * -1 * WKS-DY-CAP
006210     COMPUTE WKS-T2 ROUNDED = WKS-P1 * WKS-P2 * 5
006220     COMPUTE L-EFECTO-US    ROUNDED = WKS-T2 * -0.6
006230     COMPUTE L-EFECTO-EU    ROUNDED = WKS-T2 * -0.5
006240     MOVE    WKS-T1                  TO L-EFECTO-ASIA
006250     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-T1 * 1.1.
006260 540-REGLA-S14-E. EXIT.
006270******************************************************************
006280* S15 - EU SUPPLY CONSTRAINTS (AÑOS EFECTIVOS TOPE 2)           *
006290******************************************************************
006300 550-REGLA-S15 SECTION.
006310     COMPUTE WKS-DURACION-USADA = WKS-P3
006320     COMPUTE WKS-DY = WKS-DURACION-USADA / 12
006330     MOVE WKS-DY TO WKS-DY-CAP
006340     IF WKS-DY-CAP > 2
006350        MOVE 2 TO WKS-DY-CAP
006360     END-IF
006370     COMPUTE WKS-T1 ROUNDED = WKS-P1 * WKS-P2 * WKS-DY-CAP
006380     COMPUTE L-EFECTO-US    ROUNDED = WKS-P1 * 0.05
006390     MOVE    WKS-T1                  TO L-EFECTO-EU
006400     COMPUTE L-EFECTO-ASIA  ROUNDED = WKS-P1 * -0.03
006410     COMPUTE L-EFECTO-CHINA ROUNDED = WKS-P1 * -0.04.
006420 550-REGLA-S15-E. EXIT.
006430******************************************************************
006440* S16 - US STABLE PRODUCTION (EFECTO FIJO, PARAMETROS NO USADOS)*
006450******************************************************************
006460 560-REGLA-S16 SECTION.
006470     COMPUTE WKS-DURACION-USADA = WKS-P3
006480     MOVE ZEROES   TO L-EFECTO-US
006490     MOVE 0.010000 TO L-EFECTO-EU
006500     MOVE 0.015000 TO L-EFECTO-ASIA
006510     MOVE 0.020000 TO L-EFECTO-CHINA.
006520 560-REGLA-S16-E. EXIT.
