000100******************************************************************
000110* COPY MEMBER : ECHSIMR                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE PRECIOS SIMULADOS.  UN     *
000140*             : REGISTRO POR MES POR CORRIDA DE ESCENARIO.       *
000150* USADO POR   : ECHSIM1 (ESCRIBE)                                *
000160******************************************************************
000170 01  REG-SIMULADO.
000180     05  SIM-FECHA               PIC X(10).
000190     05  SIM-PRECIO-US           PIC 9(04)V9(04).
000200     05  SIM-PRECIO-EU           PIC 9(04)V9(04).
000210     05  SIM-PRECIO-ASIA         PIC 9(04)V9(04).
000220     05  SIM-PRECIO-CHINA        PIC 9(04)V9(04).
000230     05  FILLER                  PIC X(02).
