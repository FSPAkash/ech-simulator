000100******************************************************************
000110* COPY MEMBER : ECHFCSR                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE PRONOSTICO.  48 REGISTROS  *
000140*             : POR CORRIDA (4 REGIONES X 12 MESES).             *
000150* USADO POR   : ECHSIM1 (ESCRIBE)                                *
000160******************************************************************
000170 01  REG-PRONOSTICO.
000180     05  FCS-REGION              PIC X(10).
000190     05  FCS-FECHA               PIC X(10).
000200     05  FCS-PUNTO               PIC S9(04)V9(04).
000210     05  FCS-INFERIOR            PIC S9(04)V9(04).
000220     05  FCS-SUPERIOR            PIC S9(04)V9(04).
000230     05  FILLER                  PIC X(04).
