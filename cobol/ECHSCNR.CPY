000100******************************************************************
000110* COPY MEMBER : ECHSCNR                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE SOLICITUDES DE CORRIDA DE  *
000140*             : ESCENARIO.  UN REGISTRO POR CORRIDA SOLICITADA.  *
000150* USADO POR   : ECHSIM1 (LEE)                                    *
000160******************************************************************
000170 01  REG-SCENARIO.
000180     05  SCN-ID                  PIC 9(02).
000190     05  SCN-PARM-1              PIC S9(03)V9(06).
000200     05  SCN-PARM-2              PIC S9(03)V9(06).
000210     05  SCN-PARM-3              PIC S9(03)V9(06).
000220     05  SCN-PARM-4              PIC S9(03)V9(06).
000230     05  SCN-PARM-FLAGS          PIC X(04).
000240     05  SCN-REGION-AFF          PIC X(05).
000250     05  FILLER                  PIC X(03).
