000100******************************************************************
000110* COPY MEMBER : ECHMETR                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE METRICAS.  CUATRO          *
000140*             : REGISTROS POR CORRIDA (US, EU, ASIA, CHINA).     *
000150* USADO POR   : ECHSIM1 (ESCRIBE)                                *
000160******************************************************************
000170 01  REG-METRICA.
000180     05  MET-REGION              PIC X(10).
000190     05  MET-BASE-PROM           PIC 9(04)V9(04).
000200     05  MET-SIM-PROM            PIC 9(04)V9(04).
000210     05  MET-CAMBIO-PCT          PIC S9(03)V9(02).
000220     05  MET-PRECIO-MAX          PIC 9(04)V9(04).
000230     05  MET-PRECIO-MIN          PIC 9(04)V9(04).
000240     05  FILLER                  PIC X(03).
