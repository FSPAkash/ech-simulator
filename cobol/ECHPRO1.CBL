000100******************************************************************
000110* FECHA       : 14/09/1989                                       *
000120* PROGRAMADOR : C. GIRON PAZ (CGP)                                *
000130* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000140* PROGRAMA    : ECHPRO1                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : ESTIMA EL COMPONENTE ESTACIONAL DE UNA SERIE DE  *
000170*             : PRECIOS SIMULADA Y PROYECTA UN PRONOSTICO DE 12  *
000180*             : MESES (TENDENCIA + REVERSION A LA MEDIA +        *
000190*             : ESTACIONALIDAD) CON BANDA DE INCERTIDUMBRE DEL   *
000200*             : 95%.  ES INVOCADA POR ECHSIM1 UNA VEZ POR REGION *
000210*             : SIMULADA.                                        *
000220* ARCHIVOS    : NINGUNO (TRABAJA SOBRE TABLA RECIBIDA)           *
000230* ACCION (ES) : P=PRONOSTICA                                     *
000240* BPM/RATIONAL: 390914                                           *
000250* NOMBRE      : ESTACIONALIDAD Y PRONOSTICO DE PRECIOS ECH       *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    ECHPRO1.
000290 AUTHOR.        C GIRON PAZ.
000300 INSTALLATION.  BANCO INDUSTRIAL S.A. - DEPTO. DESARROLLO BATCH.
000310 DATE-WRITTEN.  14/09/1989.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000340                SISTEMAS.
000350******************************************************************
000360*                 H I S T O R I A L   D E   C A M B I O S        *
000370******************************************************************
000380* 1989-09-14 CGP 001410  VERSION INICIAL - SOLO CALCULO DE        ECHPRO1 
000390* 1989-09-14 CGP 001410  MEDIA Y DESVIACION ESTANDAR.             ECHPRO1 
000400* 1990-12-03 CGP 001588  SE AGREGA ESTIMACION DE ESTACIONALIDAD   ECHPRO1 
000410* 1990-12-03 CGP 001588  DE 12 POSICIONES.                        ECHPRO1 
000420* 1992-06-21 RRD 001820  SE AGREGA EL PRONOSTICO DE 12 MESES      ECHPRO1 
000430* 1992-06-21 RRD 001820  CON TENDENCIA Y REVERSION A LA MEDIA.    ECHPRO1 
000440* 1994-03-09 RRD 002077  RUTINA DE RAIZ CUADRADA POR NEWTON-      ECHPRO1 
000450* 1994-03-09 RRD 002077  RAPHSON (ANTES USABA TABLA APROXIMADA).  ECHPRO1 
000460* 1996-10-17 ERD 002401  SE AGREGA BANDA DE INCERTIDUMBRE AL      ECHPRO1 
000470* 1996-10-17 ERD 002401  95% (1.96 DESVIACIONES).                 ECHPRO1 
000480* 1998-11-02 ERD 002714  REVISION PARA EL CAMBIO DE SIGLO (Y2K)   ECHPRO1 
000490* 1998-11-02 ERD 002714  EN LA RUTINA DE AVANCE DE FECHA.         ECHPRO1 
000500* 2001-02-14 ERD 002855  CORRECCION AL INDICE DE MES DE ARRANQUE  ECHPRO1 
000510* 2001-02-14 ERD 002855  DEL PRONOSTICO (ULTIMO-MES-IDX).         ECHPRO1 
000520* 2004-05-27 PEDR 003066 ESTANDARIZA ENCABEZADO A NORMA VIGENTE   ECHPRO1 
000530* 2004-05-27 PEDR 003066 DEL DEPARTAMENTO.                        ECHPRO1 
000540* 2011-11-30 PEDR 003420 REVISION DE PRECISION EN LA TABLA DE     ECHPRO1 
000550* 2011-11-30 PEDR 003420 RAICES CUADRADAS FIJAS (K+1 = 1 A 12).   ECHPRO1 
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01                     IS TOP-OF-FORM
000610     UPSI-0                  IS WKS-SWITCH-TRAZA
000620         ON STATUS           IS WKS-TRAZA-ACTIVA
000630         OFF STATUS          IS WKS-TRAZA-INACTIVA
000640     CLASS CLASE-MINUSCULA   IS "abcdefghijklmnopqrstuvwxyz".
000650******************************************************************
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680 01  WKS-SWITCH-TRAZA            PIC X(01) VALUE "0".
000690     88  WKS-TRAZA-SOLICITADA    VALUE "1".
000700* ---> CONTADOR DE PASOS DE NEWTON, VOLCADO CUANDO UPSI-0 = 1
000710 77  WKS-CONTADOR-ITER-RAIZ      PIC 9(03) COMP-3 VALUE ZEROES.
000720******************************************************************
000730*          ACUMULADORES DE MEDIA Y DESVIACION ESTANDAR           *
000740******************************************************************
000750 01  WKS-ESTADISTICAS.
000760     05  WKS-SUMA                PIC S9(07)V9(06) VALUE ZEROES.
000770     05  WKS-MEDIA                PIC S9(04)V9(06) VALUE ZEROES.
000780     05  WKS-SUMA-CUAD           PIC S9(09)V9(06) VALUE ZEROES.
000790     05  WKS-VARIANZA            PIC S9(05)V9(06) VALUE ZEROES.
000800     05  WKS-DESVIACION          PIC S9(04)V9(06) VALUE ZEROES.
000810     05  WKS-DIF                 PIC S9(04)V9(06) VALUE ZEROES.
000820     05  FILLER                  PIC X(02).
000830 77  WKS-I                       PIC 9(03) COMP    VALUE ZEROES.
000840 77  WKS-K                       PIC 9(02) COMP    VALUE ZEROES.
000850******************************************************************
000860*   RUTINA GENERICA DE RAIZ CUADRADA (NEWTON-RAPHSON, 20 PASOS)  *
000870******************************************************************
000880 77  WKS-RADICANDO               PIC S9(09)V9(06) VALUE ZEROES.
000890 77  WKS-RAIZ                    PIC S9(05)V9(06) VALUE ZEROES.
000900******************************************************************
000910*   TABLA FIJA DE RAIZ(K+1), K = 0 A 11 (USO EN BANDA 95%)       *
000920******************************************************************
000930 01  WKS-RAIZ-GRUPO.
000940     05  WKS-RAIZ-TABLA PIC S9(01)V9(06) OCCURS 12 TIMES
000950                                           INDEXED BY IDX-RAIZ.
000960* ---> VISTA CRUDA DE LA TABLA DE RAICES (DEPURACION)
000970 01  WKS-RAIZ-CRUDA REDEFINES WKS-RAIZ-GRUPO.
000980     05  WKS-RAIZ-X              PIC X(07) OCCURS 12 TIMES.
000990******************************************************************
001000*          ESTIMACION DE ESTACIONALIDAD (12 POSICIONES)          *
001010******************************************************************
001020 77  WKS-ANIOS-COMPLETOS         PIC 9(02) COMP    VALUE ZEROES.
001030 77  WKS-TOTAL-USADO             PIC 9(03) COMP    VALUE ZEROES.
001040 77  WKS-POS                     PIC 9(02) COMP    VALUE ZEROES.
001050 77  WKS-COCIENTE                PIC S9(03) COMP   VALUE ZEROES.
001060 77  WKS-SUMA-PROM               PIC S9(04)V9(06)  VALUE ZEROES.
001070 77  WKS-MEDIA-PROM              PIC S9(04)V9(06)  VALUE ZEROES.
001080 01  WKS-ACUM-GRUPO.
001090     05  WKS-ACUM-POS PIC S9(05)V9(06) OCCURS 12 TIMES
001100                                         INDEXED BY IDX-ACUM.
001110     05  WKS-PROM-POS PIC S9(04)V9(06) OCCURS 12 TIMES.
001120     05  FILLER                  PIC X(02).
001130 01  WKS-ESTACIONAL-GRUPO.
001140     05  WKS-ESTACIONAL-TABLA PIC S9(03)V9(06) OCCURS 12 TIMES
001150                                                 INDEXED BY IDX-EST.
001160* ---> VISTA CRUDA DE LOS AJUSTES ESTACIONALES (DEPURACION)
001170 01  WKS-ESTACIONAL-CRUDA REDEFINES WKS-ESTACIONAL-GRUPO.
001180     05  WKS-ESTACIONAL-X        PIC X(09) OCCURS 12 TIMES.
001190******************************************************************
001200*          TENDENCIA Y VARIABLES DE PROYECCION MENSUAL           *
001210******************************************************************
001220 77  WKS-TENDENCIA               PIC S9(04)V9(06) VALUE ZEROES.
001230 77  WKS-POT85                   PIC S9(01)V9(06) VALUE ZEROES.
001240 77  WKS-TREND-EFECTO            PIC S9(04)V9(06) VALUE ZEROES.
001250 77  WKS-REVERSION               PIC S9(04)V9(06) VALUE ZEROES.
001260 77  WKS-TEMPORADA               PIC S9(03)V9(06) VALUE ZEROES.
001270 77  WKS-CORRIENTE               PIC S9(04)V9(06) VALUE ZEROES.
001280 77  WKS-INCERTIDUMBRE           PIC S9(04)V9(06) VALUE ZEROES.
001290 77  WKS-ULTIMO-MES-IDX          PIC 9(02) COMP   VALUE ZEROES.
001300 77  WKS-COCIENTE2               PIC S9(03) COMP  VALUE ZEROES.
001310 77  WKS-COCIENTE3               PIC S9(03) COMP  VALUE ZEROES.
001320 77  WKS-POS-ESTAC               PIC 9(02) COMP   VALUE ZEROES.
001330******************************************************************
001340*          AREAS DE FECHA (DESCOMPUESTA POR REDEFINES)           *
001350******************************************************************
001360 01  WKS-FECHA-ENTRADA.
001370     05  WKS-FE-ANIO             PIC 9(04).
001380     05  FILLER                  PIC X.
001390     05  WKS-FE-MES              PIC 9(02).
001400     05  FILLER                  PIC X.
001410     05  WKS-FE-DIA              PIC 9(02).
001420 01  WKS-FECHA-ENTRADA-ALFA REDEFINES WKS-FECHA-ENTRADA
001430                                  PIC X(10).
001440 77  WKS-ANIO-CORRIENTE          PIC 9(04) COMP   VALUE ZEROES.
001450 77  WKS-MES-CORRIENTE           PIC 9(02) COMP   VALUE ZEROES.
001460 01  WKS-FECHA-SALIDA.
001470     05  WKS-FS-ANIO             PIC 9(04).
001480     05  FILLER                  PIC X     VALUE "-".
001490     05  WKS-FS-MES              PIC 9(02).
001500     05  FILLER                  PIC X     VALUE "-".
001510     05  WKS-FS-DIA              PIC 9(02) VALUE 1.
001520 01  WKS-FECHA-SALIDA-ALFA REDEFINES WKS-FECHA-SALIDA
001530                                  PIC X(10).
001540******************************************************************
001550 LINKAGE SECTION.
001560 01  L-SERIE PIC S9(04)V9(04) OCCURS 300 TIMES.
001570 01  L-CANT-MESES                PIC 9(03) COMP.
001580 01  L-FECHA-BASE                PIC X(10).
001590 01  L-TABLA-PRONOSTICO.
001600     05  L-PRON-ENT OCCURS 12 TIMES.
001610         10  L-PRON-FECHA        PIC X(10).
001620         10  L-PRON-PUNTO        PIC S9(04)V9(04).
001630         10  L-PRON-INFERIOR     PIC S9(04)V9(04).
001640         10  L-PRON-SUPERIOR     PIC S9(04)V9(04).
001650         10  FILLER              PIC X(02).
001660 PROCEDURE DIVISION USING L-SERIE L-CANT-MESES L-FECHA-BASE
001670           L-TABLA-PRONOSTICO.
001680******************************************************************
001690 000-MAIN SECTION.
001700     PERFORM 050-CARGA-TABLA-RAIZ
001710     PERFORM 100-CALCULA-MEDIA
001720     PERFORM 150-CALCULA-DESVIACION
001730     PERFORM 200-ESTIMA-ESTACIONALIDAD
001740     PERFORM 250-CALCULA-TENDENCIA
001750     PERFORM 300-CALCULA-FECHA-INICIAL
001760     MOVE 1.0 TO WKS-POT85
001770     MOVE L-SERIE (L-CANT-MESES) TO WKS-CORRIENTE
001780     PERFORM 350-PROYECTA-MES
001790         VARYING WKS-K FROM 0 BY 1 UNTIL WKS-K > 11
001800     GOBACK.
001810 000-MAIN-E. EXIT.
001820******************************************************************
001830*   TABLA FIJA DE RAIZ(K+1) PARA K = 0 A 11 (BANDA DE 95%)       *
001840******************************************************************
001850 050-CARGA-TABLA-RAIZ SECTION.
001860     MOVE 1.000000 TO WKS-RAIZ-TABLA (1)
001870     MOVE 1.414214 TO WKS-RAIZ-TABLA (2)
001880     MOVE 1.732051 TO WKS-RAIZ-TABLA (3)
001890     MOVE 2.000000 TO WKS-RAIZ-TABLA (4)
001900     MOVE 2.236068 TO WKS-RAIZ-TABLA (5)
001910     MOVE 2.449490 TO WKS-RAIZ-TABLA (6)
001920     MOVE 2.645751 TO WKS-RAIZ-TABLA (7)
001930     MOVE 2.828427 TO WKS-RAIZ-TABLA (8)
001940     MOVE 3.000000 TO WKS-RAIZ-TABLA (9)
001950     MOVE 3.162278 TO WKS-RAIZ-TABLA (10)
001960     MOVE 3.316625 TO WKS-RAIZ-TABLA (11)
001970     MOVE 3.464102 TO WKS-RAIZ-TABLA (12).
001980 050-CARGA-TABLA-RAIZ-E. EXIT.
001990******************************************************************
002000*                 MEDIA DE LA SERIE COMPLETA                    *
002010******************************************************************
002020 100-CALCULA-MEDIA SECTION.
002030     MOVE ZEROES TO WKS-SUMA
002040     PERFORM 110-SUMA-VALOR
002050         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > L-CANT-MESES
002060     COMPUTE WKS-MEDIA ROUNDED = WKS-SUMA / L-CANT-MESES.
002070 100-CALCULA-MEDIA-E. EXIT.
002080
002090 110-SUMA-VALOR SECTION.
002100     ADD L-SERIE (WKS-I) TO WKS-SUMA.
002110 110-SUMA-VALOR-E. EXIT.
002120******************************************************************
002130*          DESVIACION ESTANDAR POBLACIONAL DE LA SERIE           *
002140******************************************************************
002150 150-CALCULA-DESVIACION SECTION.
002160     MOVE ZEROES TO WKS-SUMA-CUAD
002170     PERFORM 160-SUMA-CUADRADO
002180         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > L-CANT-MESES
002190     COMPUTE WKS-VARIANZA ROUNDED = WKS-SUMA-CUAD / L-CANT-MESES
002200     MOVE WKS-VARIANZA TO WKS-RADICANDO
002210     PERFORM 900-CALCULA-RAIZ
002220     MOVE WKS-RAIZ TO WKS-DESVIACION.
002230 150-CALCULA-DESVIACION-E. EXIT.
002240
002250 160-SUMA-CUADRADO SECTION.
002260     COMPUTE WKS-DIF = L-SERIE (WKS-I) - WKS-MEDIA
002270     COMPUTE WKS-SUMA-CUAD = WKS-SUMA-CUAD + (WKS-DIF * WKS-DIF).
002280 160-SUMA-CUADRADO-E. EXIT.
002290******************************************************************
002300*   RUTINA GENERICA RAIZ CUADRADA (NEWTON-RAPHSON, 20 PASOS)     *
002310*   RECIBE WKS-RADICANDO, DEVUELVE WKS-RAIZ                      *
002320******************************************************************
002330 900-CALCULA-RAIZ SECTION.
002340     MOVE ZEROES TO WKS-CONTADOR-ITER-RAIZ
002350     IF WKS-RADICANDO = ZEROES
002360        MOVE ZEROES TO WKS-RAIZ
002370     ELSE
002380        COMPUTE WKS-RAIZ = WKS-RADICANDO / 2
002390        IF WKS-RAIZ = ZEROES
002400           MOVE 0.000001 TO WKS-RAIZ
002410        END-IF
002420        PERFORM 910-ITERA-NEWTON 20 TIMES
002430        IF WKS-TRAZA-SOLICITADA
002440           DISPLAY "900-CALCULA-RAIZ: PASOS=" WKS-CONTADOR-ITER-RAIZ
002450                   " RAIZ=" WKS-RAIZ
002460        END-IF
002470     END-IF.
002480 900-CALCULA-RAIZ-E. EXIT.
002490
002500 910-ITERA-NEWTON SECTION.
002510     COMPUTE WKS-RAIZ ROUNDED =
002520           (WKS-RAIZ + (WKS-RADICANDO / WKS-RAIZ)) / 2
002530     ADD 1 TO WKS-CONTADOR-ITER-RAIZ.
002540 910-ITERA-NEWTON-E. EXIT.
002550******************************************************************
002560*   ESTIMACION DE ESTACIONALIDAD - 12 POSICIONES DE MES          *
002570******************************************************************
002580 200-ESTIMA-ESTACIONALIDAD SECTION.
002590     PERFORM 205-INICIALIZA-ESTACIONAL
002600         VARYING IDX-EST FROM 1 BY 1 UNTIL IDX-EST > 12
002610     IF L-CANT-MESES < 24
002620        CONTINUE
002630     ELSE
002640        COMPUTE WKS-ANIOS-COMPLETOS = L-CANT-MESES / 12
002650        COMPUTE WKS-TOTAL-USADO = WKS-ANIOS-COMPLETOS * 12
002660        PERFORM 210-INICIALIZA-ACUM
002670            VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 12
002680        PERFORM 220-ACUMULA-POSICION
002690            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-USADO
002700        MOVE ZEROES TO WKS-SUMA-PROM
002710        PERFORM 230-PROMEDIA-POSICION
002720            VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 12
002730        COMPUTE WKS-MEDIA-PROM ROUNDED = WKS-SUMA-PROM / 12
002740        PERFORM 240-AJUSTA-POSICION
002750            VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 12
002760     END-IF.
002770 200-ESTIMA-ESTACIONALIDAD-E. EXIT.
002780
002790 205-INICIALIZA-ESTACIONAL SECTION.
002800     MOVE ZEROES TO WKS-ESTACIONAL-TABLA (IDX-EST).
002810 205-INICIALIZA-ESTACIONAL-E. EXIT.
002820
002830 210-INICIALIZA-ACUM SECTION.
002840     MOVE ZEROES TO WKS-ACUM-POS (IDX-ACUM).
002850 210-INICIALIZA-ACUM-E. EXIT.
002860
002870 220-ACUMULA-POSICION SECTION.
002880     COMPUTE WKS-COCIENTE = (WKS-I - 1) / 12
002890     COMPUTE WKS-POS = (WKS-I - 1) - (WKS-COCIENTE * 12) + 1
002900     ADD L-SERIE (WKS-I) TO WKS-ACUM-POS (WKS-POS).
002910 220-ACUMULA-POSICION-E. EXIT.
002920
002930 230-PROMEDIA-POSICION SECTION.
002940     COMPUTE WKS-PROM-POS (WKS-POS) ROUNDED =
002950           WKS-ACUM-POS (WKS-POS) / WKS-ANIOS-COMPLETOS
002960     ADD WKS-PROM-POS (WKS-POS) TO WKS-SUMA-PROM.
002970 230-PROMEDIA-POSICION-E. EXIT.
002980
002990 240-AJUSTA-POSICION SECTION.
003000     COMPUTE WKS-ESTACIONAL-TABLA (WKS-POS) ROUNDED =
003010           (WKS-PROM-POS (WKS-POS) - WKS-MEDIA-PROM) * 0.05.
003020 240-AJUSTA-POSICION-E. EXIT.
003030******************************************************************
003040*          TENDENCIA (ULTIMOS 6 VALORES DE LA SERIE)             *
003050******************************************************************
003060 250-CALCULA-TENDENCIA SECTION.
003070     IF L-CANT-MESES < 6
003080        MOVE ZEROES TO WKS-TENDENCIA
003090     ELSE
003100        COMPUTE WKS-TENDENCIA ROUNDED =
003110           (L-SERIE (L-CANT-MESES) -
003120            L-SERIE (L-CANT-MESES - 5)) / 6
003130     END-IF
003140     COMPUTE WKS-COCIENTE2 = L-CANT-MESES / 12
003150     COMPUTE WKS-ULTIMO-MES-IDX =
003160           L-CANT-MESES - (WKS-COCIENTE2 * 12).
003170 250-CALCULA-TENDENCIA-E. EXIT.
003180******************************************************************
003190*    DESCOMPONE LA ULTIMA FECHA DE BASELINE (AAAA-MM-DD)         *
003200******************************************************************
003210 300-CALCULA-FECHA-INICIAL SECTION.
003220     MOVE L-FECHA-BASE TO WKS-FECHA-ENTRADA-ALFA
003230     MOVE WKS-FE-ANIO  TO WKS-ANIO-CORRIENTE
003240     MOVE WKS-FE-MES   TO WKS-MES-CORRIENTE.
003250 300-CALCULA-FECHA-INICIAL-E. EXIT.
003260******************************************************************
003270*   PROYECCION MES A MES - TENDENCIA + REVERSION + ESTACIONAL    *
003280******************************************************************
003290 350-PROYECTA-MES SECTION.
003300     PERFORM 360-AVANZA-MES
003310     MOVE WKS-ANIO-CORRIENTE TO WKS-FS-ANIO
003320     MOVE WKS-MES-CORRIENTE  TO WKS-FS-MES
003330     MOVE WKS-FECHA-SALIDA-ALFA TO L-PRON-FECHA (WKS-K + 1)
003340     COMPUTE WKS-TREND-EFECTO ROUNDED = WKS-TENDENCIA * WKS-POT85
003350     COMPUTE WKS-REVERSION ROUNDED =
003360           (WKS-MEDIA - WKS-CORRIENTE) * 0.08
003370     COMPUTE WKS-COCIENTE3 = (WKS-ULTIMO-MES-IDX + WKS-K) / 12
003380     COMPUTE WKS-POS-ESTAC =
003390           (WKS-ULTIMO-MES-IDX + WKS-K) -
003400           (WKS-COCIENTE3 * 12) + 1
003410     MOVE WKS-ESTACIONAL-TABLA (WKS-POS-ESTAC) TO WKS-TEMPORADA
003420     COMPUTE WKS-CORRIENTE ROUNDED =
003430           WKS-CORRIENTE + WKS-TREND-EFECTO +
003440           WKS-REVERSION + WKS-TEMPORADA
003450     MOVE WKS-CORRIENTE TO L-PRON-PUNTO (WKS-K + 1)
003460     COMPUTE WKS-INCERTIDUMBRE ROUNDED =
003470           WKS-DESVIACION * WKS-RAIZ-TABLA (WKS-K + 1) * 0.2
003480     COMPUTE L-PRON-INFERIOR (WKS-K + 1) ROUNDED =
003490           WKS-CORRIENTE - (1.96 * WKS-INCERTIDUMBRE)
003500     COMPUTE L-PRON-SUPERIOR (WKS-K + 1) ROUNDED =
003510           WKS-CORRIENTE + (1.96 * WKS-INCERTIDUMBRE)
003520     COMPUTE WKS-POT85 ROUNDED = WKS-POT85 * 0.85.
003530 350-PROYECTA-MES-E. EXIT.
003540
003550 360-AVANZA-MES SECTION.
003560     ADD 1 TO WKS-MES-CORRIENTE
003570     IF WKS-MES-CORRIENTE > 12
003580        MOVE 1 TO WKS-MES-CORRIENTE
003590        ADD 1 TO WKS-ANIO-CORRIENTE
003600     END-IF.
003610 360-AVANZA-MES-E. EXIT.
