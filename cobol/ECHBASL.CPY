000100******************************************************************
000110* COPY MEMBER : ECHBASL                                          *
000120* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000130* DESCRIPCION : LAYOUT DEL ARCHIVO DE PRECIOS BASE (HISTORICO    *
000140*             : MENSUAL) POR REGION Y MATERIA PRIMA.  UN         *
000150*             : REGISTRO POR MES, ASCENDENTE POR FECHA.          *
000160* USADO POR   : ECHGEN1 (GENERA), ECHSIM1 (LEE)                  *
000170******************************************************************
000180 01  REG-BASELINE.
000190     05  BASE-FECHA              PIC X(10).
000200     05  BASE-PRECIO-US          PIC 9(04)V9(04).
000210     05  BASE-PRECIO-EU          PIC 9(04)V9(04).
000220     05  BASE-PRECIO-ASIA        PIC 9(04)V9(04).
000230     05  BASE-PRECIO-CHINA       PIC 9(04)V9(04).
000240     05  BASE-PRECIO-GLYC        PIC 9(04)V9(04).
000250     05  BASE-PRECIO-PROP        PIC 9(04)V9(04).
000260     05  FILLER                  PIC X(02).
