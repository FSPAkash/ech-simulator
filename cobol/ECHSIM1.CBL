000100******************************************************************
000110* FECHA       : 30/01/1990                                       *
000120* PROGRAMADOR : R. RAMOS DUBON (RRD)                             *
000130* APLICACION  : QUIMICOS/EPICLORHIDRINA (ECH)                    *
000140* PROGRAMA    : ECHSIM1                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : PROGRAMA PRINCIPAL DEL SIMULADOR DE ESCENARIOS   *
000170*             : DE PRECIO DE EPICLORHIDRINA.  LEE EL HISTORICO   *
000180*             : DE PRECIOS BASE Y EL ARCHIVO DE SOLICITUDES DE   *
000190*             : ESCENARIO, INVOCA EL MOTOR DE REGLAS (ECHRGL1) Y *
000200*             : LA RUTINA DE ESTACIONALIDAD/PRONOSTICO (ECHPRO1) *
000210*             : POR CADA CORRIDA, APLICA EL EFECTO EN EL TIEMPO  *
000220*             : (RAMPA / MESETA / DECAIMIENTO), CALCULA METRICAS *
000230*             : Y PRODUCE LOS ARCHIVOS DE SALIDA Y EL REPORTE    *
000240*             : IMPRESO DE LA CORRIDA.                            *
000250* ARCHIVOS    : BASELINE-ARCH=E, SCENARIO-ARCH=E, SIMULADO=S,    *
000260*             : METRICA=S, EFECTO=S, PRONOST=S, REPORTE=S        *
000270* ACCION (ES) : S=SIMULA                                         *
000280* PROGRAMA(S) : ECHRGL1, ECHPRO1, DEBD1R00                        *
000290* BPM/RATIONAL: 400130                                           *
000300* NOMBRE      : SIMULADOR DE ESCENARIOS DE PRECIO ECH             *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    ECHSIM1.
000340 AUTHOR.        R RAMOS DUBON.
000350 INSTALLATION.  BANCO INDUSTRIAL S.A. - DEPTO. DESARROLLO BATCH.
000360 DATE-WRITTEN.  30/01/1990.
000370 DATE-COMPILED.
000380 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000390                SISTEMAS.
000400******************************************************************
000410*                 H I S T O R I A L   D E   C A M B I O S        *
000420******************************************************************
000430* 1990-01-30 RRD 001510  VERSION INICIAL - CARGA BASELINE,       *ECHSIM1 
000440* 1990-01-30 RRD 001510  UNA REGION, SIN REPORTE IMPRESO.         ECHSIM1 
000450* 1990-11-06 RRD 001612  SE AGREGAN LAS CUATRO REGIONES Y EL      ECHSIM1 
000460* 1990-11-06 RRD 001612  ARCHIVO DE METRICAS.                     ECHSIM1 
000470* 1992-06-21 RRD 001820  SE INTEGRA LA LLAMADA A ECHPRO1 PARA     ECHSIM1 
000480* 1992-06-21 RRD 001820  EL PRONOSTICO DE 12 MESES.               ECHSIM1 
000490* 1993-04-04 CGP 002001  SE AGREGA EL REPORTE IMPRESO CON REPORT  ECHSIM1 
000500* 1993-04-04 CGP 002001  WRITER, CONTROL DE QUIEBRE POR CORRIDA.  ECHSIM1 
000510* 1995-09-19 CGP 002355  CORRECCION DE LA FORMULA DE RAMPA        ECHSIM1 
000520* 1995-09-19 CGP 002355  (RAMP = 0 CUANDO DURACION < 3 MESES).    ECHSIM1 
000530* 1997-07-08 ERD 002588  SE AGREGA EL CONTEO DE ESCENARIOS NO     ECHSIM1 
000540* 1997-07-08 ERD 002588  ENCONTRADOS EN EL TOTAL DEL REPORTE.     ECHSIM1 
000550* 1998-11-02 ERD 002714  REVISION PARA EL CAMBIO DE SIGLO (Y2K),  ECHSIM1 
000560* 1998-11-02 ERD 002714  FECHAS A 4 DIGITOS EN TODOS LOS ARCHIVOS.ECHSIM1 
000570* 2000-06-07 ERD 002801  CORRECCION DE SIGNO EN LA REGLA S14      ECHSIM1 
000580* 2000-06-07 ERD 002801  (VER BITACORA DE ECHRGL1).               ECHSIM1 
000590* 2003-10-05 ERD 003044  SE ESTANDARIZA LA VERIFICACION DE FILE   ECHSIM1 
000600* 2003-10-05 ERD 003044  STATUS DE TODOS LOS ARCHIVOS EN TABLA.   ECHSIM1 
000610* 2006-04-28 PEDR 003201 ESTANDARIZA ENCABEZADO A NORMA VIGENTE   ECHSIM1 
000620* 2006-04-28 PEDR 003201 DEL DEPARTAMENTO.                        ECHSIM1 
000630* 2009-12-09 PEDR 003355 AJUSTE MENOR AL ANCHO DE LA TABLA DE     ECHSIM1 
000640* 2009-12-09 PEDR 003355 PRECIOS BASE EN MEMORIA (300 MESES).     ECHSIM1 
000650* 2013-05-17 PEDR 003488 ULTIMA REVISION FORMAL - SIN CAMBIOS DE  ECHSIM1 
000660* 2013-05-17 PEDR 003488 LOGICA DE NEGOCIO.                       ECHSIM1 
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01                     IS TOP-OF-FORM
000720     UPSI-0                  IS WKS-SWITCH-TRAZA
000730         ON STATUS           IS WKS-TRAZA-ACTIVA
000740         OFF STATUS          IS WKS-TRAZA-INACTIVA
000750     CLASS CLASE-MINUSCULA   IS "abcdefghijklmnopqrstuvwxyz".
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT BASELINE-ARCH    ASSIGN TO BASELINE
000790            ORGANIZATION     IS LINE SEQUENTIAL
000800            FILE STATUS      IS FS-BASELINE FSE-BASELINE.
000810     SELECT SCENARIO-ARCH    ASSIGN TO SCENARIO
000820            ORGANIZATION     IS LINE SEQUENTIAL
000830            FILE STATUS      IS FS-SCENARIO FSE-SCENARIO.
000840     SELECT SIMULADO-ARCH    ASSIGN TO SIMULADO
000850            ORGANIZATION     IS LINE SEQUENTIAL
000860            FILE STATUS      IS FS-SIMULADO FSE-SIMULADO.
000870     SELECT METRICA-ARCH     ASSIGN TO METRICA
000880            ORGANIZATION     IS LINE SEQUENTIAL
000890            FILE STATUS      IS FS-METRICA FSE-METRICA.
000900     SELECT EFECTO-ARCH      ASSIGN TO EFECTO
000910            ORGANIZATION     IS LINE SEQUENTIAL
000920            FILE STATUS      IS FS-EFECTO FSE-EFECTO.
000930     SELECT PRONOST-ARCH     ASSIGN TO PRONOST
000940            ORGANIZATION     IS LINE SEQUENTIAL
000950            FILE STATUS      IS FS-PRONOST FSE-PRONOST.
000960     SELECT REPORTE-ARCH     ASSIGN TO REPORTE
000970            ORGANIZATION     IS SEQUENTIAL
000980            FILE STATUS      IS FS-REPORTE FSE-REPORTE.
000990******************************************************************
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  BASELINE-ARCH.
001030     COPY ECHBASL.
001040 FD  SCENARIO-ARCH.
001050     COPY ECHSCNR.
001060 FD  SIMULADO-ARCH.
001070     COPY ECHSIMR.
001080 FD  METRICA-ARCH.
001090     COPY ECHMETR.
001100 FD  EFECTO-ARCH.
001110     COPY ECHEFTR.
001120 FD  PRONOST-ARCH.
001130     COPY ECHFCSR.
001140 FD  REPORTE-ARCH
001150     REPORT IS REPORTE-ECH.
001160******************************************************************
001170*                    R E P O R T   S E C T I O N                 *
001180******************************************************************
001190 REPORT SECTION.
001200 RD  REPORTE-ECH
001210     CONTROLS ARE WKS-CORRIDA-NO
001220     PAGE LIMIT IS 60 LINES
001230     HEADING 1
001240     FIRST DETAIL 5
001250     LAST DETAIL 54
001260     FOOTING 56.
001270 01  TYPE IS PH.
001280     02  LINE 1.
001290         05  COLUMN   1  PIC X(38)
001300                 VALUE "BANCO INDUSTRIAL S.A. - DEPTO QUIMICOS".
001310         05  COLUMN  70  PIC X(9)  VALUE "PAGINA : ".
001320         05  COLUMN  79  PIC ZZZ9  SOURCE PAGE-COUNTER.
001330     02  LINE 2.
001340         05  COLUMN   1  PIC X(38)
001350                 VALUE "SIMULADOR DE PRECIOS DE ECH - REPORTE".
001360* ---> ENCABEZADO DE CORRIDA (QUIEBRE POR SOLICITUD)
001370 01  TYPE IS CH WKS-CORRIDA-NO.
001380     02  LINE PLUS 2.
001390         05  COLUMN   1  PIC X(9)  VALUE "CORRIDA :".
001400         05  COLUMN  11  PIC ZZZ9  SOURCE WKS-CORRIDA-NO.
001410         05  COLUMN  17  PIC X(11) VALUE "ESCENARIO :".
001420         05  COLUMN  29  PIC Z9    SOURCE SCN-ID.
001430     02  LINE PLUS 1.
001440         05  COLUMN   1  PIC X(7)  VALUE "NOMBRE:".
001450         05  COLUMN   9  PIC X(30) SOURCE WKS-NOMBRE-ESC.
001460         05  COLUMN  41  PIC X(10) VALUE "CATEGORIA:".
001470         05  COLUMN  52  PIC X(12) SOURCE WKS-CATEGORIA-ESC.
001480         05  COLUMN  66  PIC X(10) VALUE "DURACION :".
001490         05  COLUMN  77  PIC ZZ9   SOURCE WKS-DURACION-USADA.
001500* ---> LINEA DE ERROR (ESCENARIO NO ENCONTRADO)
001510 01  DET-ERROR TYPE IS DETAIL.
001520     02  LINE PLUS 2.
001530         05  COLUMN   3  PIC X(45)
001540              VALUE "*** ESCENARIO NO ENCONTRADO EN EL CATALOGO ***".
001550* ---> SECCION DE EFECTOS
001560 01  DET-EFECTO TYPE IS DETAIL.
001570     02  LINE PLUS 1.
001580         05  COLUMN   3  PIC X(10) SOURCE EFT-REGION.
001590         05  COLUMN  16  PIC X(12) VALUE "EFECTO PCT :".
001600         05  COLUMN  29  PIC -ZZ9.99 SOURCE EFT-PCT.
001610* ---> SECCION DE METRICAS
001620 01  DET-METR-ENC TYPE IS DETAIL.
001630     02  LINE PLUS 2.
001640         05  COLUMN   3  PIC X(60)
001650             VALUE "REGION    BASE AVG  SIM AVG  CHG %  MIN PR  MAX PR".
001660 01  DET-METRICA TYPE IS DETAIL.
001670     02  LINE PLUS 1.
001680         05  COLUMN   3  PIC X(10)    SOURCE MET-REGION.
001690         05  COLUMN  14  PIC ZZZ9.9999 SOURCE MET-BASE-PROM.
001700         05  COLUMN  27  PIC ZZZ9.9999 SOURCE MET-SIM-PROM.
001710         05  COLUMN  40  PIC -ZZ9.99   SOURCE MET-CAMBIO-PCT.
001720         05  COLUMN  50  PIC ZZZ9.9999 SOURCE MET-PRECIO-MIN.
001730         05  COLUMN  63  PIC ZZZ9.9999 SOURCE MET-PRECIO-MAX.
001740* ---> SECCION DE PRONOSTICO
001750 01  DET-PRON-ENC TYPE IS DETAIL.
001760     02  LINE PLUS 2.
001770         05  COLUMN   3  PIC X(50)
001780              VALUE "REGION     MONTH        POINT     LOWER95   UPPER95".
001790 01  DET-PRONOSTICO TYPE IS DETAIL.
001800     02  LINE PLUS 1.
001810         05  COLUMN   3  PIC X(10)     SOURCE FCS-REGION.
001820         05  COLUMN  14  PIC X(10)     SOURCE FCS-FECHA.
001830         05  COLUMN  26  PIC -ZZZ9.9999 SOURCE FCS-PUNTO.
001840         05  COLUMN  39  PIC -ZZZ9.9999 SOURCE FCS-INFERIOR.
001850         05  COLUMN  52  PIC -ZZZ9.9999 SOURCE FCS-SUPERIOR.
001860* ---> PIE DE CORRIDA
001870 01  TYPE IS CF WKS-CORRIDA-NO NEXT GROUP PLUS 2.
001880     02  LINE PLUS 1.
001890         05  COLUMN   3  PIC X(24) VALUE "---- FIN DE CORRIDA ----".
001900* ---> TOTALES FINALES DEL LISTADO
001910 01  TYPE IS RF.
001920     02  LINE PLUS 2.
001930         05  COLUMN   1  PIC X(26) VALUE "TOTAL CORRIDAS PROCESADAS:".
001940         05  COLUMN  28  PIC ZZZZ9 SOURCE WKS-CONTADOR-CORRIDAS.
001950         05  COLUMN  40  PIC X(15) VALUE "TOTAL ERRORES :".
001960         05  COLUMN  56  PIC ZZZZ9 SOURCE WKS-CONTADOR-ERRORES.
001970******************************************************************
001980 WORKING-STORAGE SECTION.
001990 01  WKS-SWITCH-TRAZA            PIC X(01) VALUE "0".
002000******************************************************************
002010*              RUTINA FSE Y VALIDACION DE FILE STATUS            *
002020******************************************************************
002030 01  WKS-FS-GRUPO.
002040     02  FS-BASELINE             PIC 9(02) VALUE ZEROES.
002050     02  FS-SCENARIO             PIC 9(02) VALUE ZEROES.
002060     02  FS-SIMULADO             PIC 9(02) VALUE ZEROES.
002070     02  FS-METRICA              PIC 9(02) VALUE ZEROES.
002080     02  FS-EFECTO               PIC 9(02) VALUE ZEROES.
002090     02  FS-PRONOST              PIC 9(02) VALUE ZEROES.
002100     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
002110* ---> VISTA EN TABLA PARA VERIFICACION GENERICA DE APERTURA
002120 01  WKS-FS-TABLA REDEFINES WKS-FS-GRUPO.
002130     02  WKS-FS-OCC PIC 9(02) OCCURS 7 TIMES INDEXED BY IDX-FS.
002140 01  WKS-FSE-BASELINE.
002150     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002160     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002170     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002180     02  FILLER                  PIC X(02).
002190 01  WKS-FSE-SCENARIO.
002200     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002210     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002220     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002230     02  FILLER                  PIC X(02).
002240 01  WKS-FSE-SIMULADO.
002250     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002260     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002270     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002280     02  FILLER                  PIC X(02).
002290 01  WKS-FSE-METRICA.
002300     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002310     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002320     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002330     02  FILLER                  PIC X(02).
002340 01  WKS-FSE-EFECTO.
002350     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002360     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002370     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002380     02  FILLER                  PIC X(02).
002390 01  WKS-FSE-PRONOST.
002400     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002410     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002420     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002430     02  FILLER                  PIC X(02).
002440 01  WKS-FSE-REPORTE.
002450     02  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002460     02  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002470     02  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002480     02  FILLER                  PIC X(02).
002490 01  WKS-PROGRAMA                PIC X(08) VALUE "ECHSIM1".
002500 01  WKS-ARCHIVO                 PIC X(08) VALUE SPACES.
002510 01  WKS-ACCION                  PIC X(10) VALUE SPACES.
002520 01  WKS-LLAVE                   PIC X(32) VALUE SPACES.
002530******************************************************************
002540*             DIAGNOSTICO DE ARRANQUE - REGIONES ACTIVAS         *
002550******************************************************************
002560 01  WKS-REGIONES-GRUPO.
002570     02  WKS-NOMBRE-REGION PIC X(10) OCCURS 4 TIMES.
002580 01  WKS-REGIONES-PLANA REDEFINES WKS-REGIONES-GRUPO
002590                               PIC X(40).
002600******************************************************************
002610*          SWITCHES DE CONTROL DE FIN DE ARCHIVO / CORRIDA       *
002620******************************************************************
002630 01  WKS-SWITCH-BASELINE         PIC X(01) VALUE "N".
002640     88  WKS-FIN-BASELINE                  VALUE "S".
002650 01  WKS-SWITCH-SCENARIO         PIC X(01) VALUE "N".
002660     88  WKS-NO-HAY-MAS-SCENARIO           VALUE "S".
002670******************************************************************
002680*          TABLA DE PRECIOS BASE EN MEMORIA (300 MESES)          *
002690******************************************************************
002700 77  WKS-BASE-CANT               PIC 9(03) COMP    VALUE ZEROES.
002710 01  WKS-TABLA-BASE.
002720     02  WKS-BASE-FECHA-ARR  PIC X(10)        OCCURS 300 TIMES.
002730     02  WKS-BASE-US-ARR     PIC 9(04)V9(04)  OCCURS 300 TIMES.
002740     02  WKS-BASE-EU-ARR     PIC 9(04)V9(04)  OCCURS 300 TIMES.
002750     02  WKS-BASE-ASIA-ARR   PIC 9(04)V9(04)  OCCURS 300 TIMES.
002760     02  WKS-BASE-CHINA-ARR  PIC 9(04)V9(04)  OCCURS 300 TIMES.
002770     02  FILLER              PIC X(02).
002780 01  WKS-TABLA-SIMULADA.
002790     02  WKS-SIM-US-ARR      PIC S9(04)V9(04) OCCURS 300 TIMES.
002800     02  WKS-SIM-EU-ARR      PIC S9(04)V9(04) OCCURS 300 TIMES.
002810     02  WKS-SIM-ASIA-ARR    PIC S9(04)V9(04) OCCURS 300 TIMES.
002820     02  WKS-SIM-CHINA-ARR   PIC S9(04)V9(04) OCCURS 300 TIMES.
002830     02  FILLER              PIC X(02).
002840******************************************************************
002850*      AREA DE TRABAJO POR REGION (REUTILIZADA EN CADA CORRIDA)  *
002860******************************************************************
002870 01  WKS-BASE-TRABAJO   PIC 9(04)V9(04)  OCCURS 300 TIMES.
002880 01  WKS-SIM-TRABAJO    PIC S9(04)V9(04) OCCURS 300 TIMES.
002890 77  WKS-EFECTO-TRABAJO          PIC S9(01)V9(06) VALUE ZEROES.
002900 77  WKS-REGION-TRABAJO          PIC X(10)        VALUE SPACES.
002910******************************************************************
002920*   EFECTOS RESUELTOS POR ECHRGL1 (VISTA EN TABLA, 4 REGIONES)   *
002930******************************************************************
002940 01  WKS-EFECTO-GRUPO.
002950     02  WKS-EFECTO-US            PIC S9(01)V9(06) VALUE ZEROES.
002960     02  WKS-EFECTO-EU            PIC S9(01)V9(06) VALUE ZEROES.
002970     02  WKS-EFECTO-ASIA          PIC S9(01)V9(06) VALUE ZEROES.
002980     02  WKS-EFECTO-CHINA         PIC S9(01)V9(06) VALUE ZEROES.
002990 01  WKS-EFECTO-TABLA REDEFINES WKS-EFECTO-GRUPO.
003000     02  WKS-EFECTO-OCC PIC S9(01)V9(06) OCCURS 4 TIMES.
003010 77  WKS-ENCONTRADO               PIC X(01) VALUE "N".
003020 77  WKS-NOMBRE-ESC                PIC X(30) VALUE SPACES.
003030 77  WKS-CATEGORIA-ESC             PIC X(12) VALUE SPACES.
003040 77  WKS-DURACION-USADA            PIC 9(03) VALUE ZEROES.
003050******************************************************************
003060*   PARAMETROS DE LLAMADA A ECHRGL1 - ESTE PROGRAMA SOLO PIDE    *
003070*   BUSQUEDA POR ID (ACCION "I"); LOS DEMAS SON AREA DE PASO     *
003080*   PARA LA BUSQUEDA POR CATEGORIA QUE OFRECE EL SUBPROGRAMA.    *
003090******************************************************************
003100 77  WKS-RGL-ACCION                PIC X(01) VALUE "I".
003110 77  WKS-RGL-CATEGORIA-BUSC        PIC X(12) VALUE SPACES.
003120 77  WKS-RGL-CANT-CAT              PIC 9(02) COMP VALUE ZEROES.
003130 01  WKS-RGL-TABLA-CAT.
003140     02  WKS-RGL-CAT-RESULT OCCURS 16 TIMES.
003150         03  WKS-RGL-CAT-RESULT-ID       PIC 9(02).
003160         03  WKS-RGL-CAT-RESULT-NOMBRE   PIC X(30).
003170         03  WKS-RGL-CAT-RESULT-DURACION PIC 9(03).
003180         03  FILLER                      PIC X(02).
003190******************************************************************
003200*     TABLA DE PRONOSTICO DEVUELTA POR ECHPRO1 (12 MESES)        *
003210******************************************************************
003220 01  WKS-TABLA-PRONOSTICO.
003230     02  WKS-PRON-ENT OCCURS 12 TIMES.
003240         03  WKS-PRON-FECHA      PIC X(10).
003250         03  WKS-PRON-PUNTO      PIC S9(04)V9(04).
003260         03  WKS-PRON-INFERIOR   PIC S9(04)V9(04).
003270         03  WKS-PRON-SUPERIOR   PIC S9(04)V9(04).
003280         03  FILLER              PIC X(02).
003290 77  WKS-MES-FC                   PIC 9(02) COMP VALUE ZEROES.
003300******************************************************************
003310*       VARIABLES DE APLICACION DEL EFECTO EN EL TIEMPO (U3)     *
003320******************************************************************
003330 77  WKS-START                    PIC S9(03) COMP VALUE ZEROES.
003340 77  WKS-RAMP                     PIC S9(03) COMP VALUE ZEROES.
003350 77  WKS-FIN                      PIC S9(03) COMP VALUE ZEROES.
003360 77  WKS-I                        PIC S9(03) COMP VALUE ZEROES.
003370 77  WKS-IDX                      PIC S9(03) COMP VALUE ZEROES.
003380 77  WKS-ACTUAL                   PIC S9(01)V9(06) VALUE ZEROES.
003390 77  WKS-DECAY                    PIC S9(01)V9(06) VALUE ZEROES.
003400******************************************************************
003410*              ACUMULADORES DE METRICAS (U4)                     *
003420******************************************************************
003430 77  WKS-SUMA-BASE                PIC S9(07)V9(04) VALUE ZEROES.
003440 77  WKS-SUMA-SIM                 PIC S9(07)V9(04) VALUE ZEROES.
003450 77  WKS-MET-BASE-PROM            PIC S9(04)V9(04) VALUE ZEROES.
003460 77  WKS-MET-SIM-PROM             PIC S9(04)V9(04) VALUE ZEROES.
003470 77  WKS-MET-CAMBIO-PCT           PIC S9(03)V9(02) VALUE ZEROES.
003480 77  WKS-MET-MAX                  PIC S9(04)V9(04) VALUE ZEROES.
003490 77  WKS-MET-MIN                  PIC S9(04)V9(04) VALUE ZEROES.
003500******************************************************************
003510*                 CONTADORES DE CORRIDA Y REPORTE                *
003520******************************************************************
003530 77  WKS-CORRIDA-NO                PIC 9(05) COMP VALUE ZEROES.
003540 77  WKS-CONTADOR-CORRIDAS         PIC 9(05) COMP VALUE ZEROES.
003550 77  WKS-CONTADOR-ERRORES          PIC 9(05) COMP VALUE ZEROES.
003560 PROCEDURE DIVISION.
003570******************************************************************
003580*               S E C C I O N    P R I N C I P A L               *
003590******************************************************************
003600 000-MAIN SECTION.
003610     PERFORM 100-ABRE-ARCHIVOS
003620     PERFORM 110-VERIFICA-APERTURAS
003630           VARYING IDX-FS FROM 1 BY 1 UNTIL IDX-FS > 7
003640     PERFORM 150-CARGA-BASELINE
003650     PERFORM 160-LEE-SCENARIO
003660     PERFORM 200-PROCESA-SOLICITUD UNTIL WKS-NO-HAY-MAS-SCENARIO
003670     PERFORM 800-IMPRIME-TOTALES
003680     PERFORM 900-CIERRA-ARCHIVOS
003690     STOP RUN.
003700 000-MAIN-E. EXIT.
003710******************************************************************
003720*                   APERTURA DE ARCHIVOS                         *
003730******************************************************************
003740 100-ABRE-ARCHIVOS SECTION.
003750     MOVE "us        "  TO WKS-NOMBRE-REGION (1)
003760     MOVE "eu        "  TO WKS-NOMBRE-REGION (2)
003770     MOVE "asia      "  TO WKS-NOMBRE-REGION (3)
003780     MOVE "china     "  TO WKS-NOMBRE-REGION (4)
003790     OPEN INPUT  BASELINE-ARCH
003800     OPEN INPUT  SCENARIO-ARCH
003810     OPEN OUTPUT SIMULADO-ARCH
003820     OPEN OUTPUT METRICA-ARCH
003830     OPEN OUTPUT EFECTO-ARCH
003840     OPEN OUTPUT PRONOST-ARCH
003850     OPEN OUTPUT REPORTE-ARCH
003860     INITIATE REPORTE-ECH.
003870 100-ABRE-ARCHIVOS-E. EXIT.
003880
003890 110-VERIFICA-APERTURAS SECTION.
003900     IF WKS-FS-OCC (IDX-FS) NOT = ZEROES
003910        MOVE "OPEN"     TO WKS-ACCION
003920        MOVE SPACES     TO WKS-LLAVE
003930        MOVE "ARCHIVO"  TO WKS-ARCHIVO
003940        DISPLAY "*** ERROR AL ABRIR ARCHIVO NUMERO " IDX-FS
003950                " STATUS " WKS-FS-OCC (IDX-FS) UPON CONSOLE
003960        MOVE 91 TO RETURN-CODE
003970        STOP RUN
003980     END-IF.
003990 110-VERIFICA-APERTURAS-E. EXIT.
004000******************************************************************
004010*          CARGA DEL HISTORICO DE PRECIOS BASE EN MEMORIA        *
004020******************************************************************
004030 150-CARGA-BASELINE SECTION.
004040     MOVE ZEROES TO WKS-BASE-CANT
004050     READ BASELINE-ARCH
004060        AT END SET WKS-FIN-BASELINE TO TRUE
004070     END-READ
004080     PERFORM 155-CARGA-UN-BASELINE UNTIL WKS-FIN-BASELINE.
004090 150-CARGA-BASELINE-E. EXIT.
004100
004110 155-CARGA-UN-BASELINE SECTION.
004120     ADD 1 TO WKS-BASE-CANT
004130     MOVE BASE-FECHA        TO WKS-BASE-FECHA-ARR  (WKS-BASE-CANT)
004140     MOVE BASE-PRECIO-US    TO WKS-BASE-US-ARR     (WKS-BASE-CANT)
004150     MOVE BASE-PRECIO-EU    TO WKS-BASE-EU-ARR     (WKS-BASE-CANT)
004160     MOVE BASE-PRECIO-ASIA  TO WKS-BASE-ASIA-ARR   (WKS-BASE-CANT)
004170     MOVE BASE-PRECIO-CHINA TO WKS-BASE-CHINA-ARR  (WKS-BASE-CANT)
004180     READ BASELINE-ARCH
004190        AT END SET WKS-FIN-BASELINE TO TRUE
004200     END-READ.
004210 155-CARGA-UN-BASELINE-E. EXIT.
004220******************************************************************
004230*                 LECTURA DE SOLICITUDES DE ESCENARIO            *
004240******************************************************************
004250 160-LEE-SCENARIO SECTION.
004260     READ SCENARIO-ARCH
004270        AT END SET WKS-NO-HAY-MAS-SCENARIO TO TRUE
004280     END-READ.
004290 160-LEE-SCENARIO-E. EXIT.
004300******************************************************************
004310*          PROCESO DE UNA SOLICITUD DE ESCENARIO (UNA CORRIDA)   *
004320******************************************************************
004330 200-PROCESA-SOLICITUD SECTION.
004340     ADD 1 TO WKS-CORRIDA-NO
004350     CALL "ECHRGL1" USING WKS-RGL-ACCION SCN-ID SCN-PARM-1
004360          SCN-PARM-2 SCN-PARM-3 SCN-PARM-4 SCN-PARM-FLAGS
004370          SCN-REGION-AFF WKS-ENCONTRADO WKS-NOMBRE-ESC
004380          WKS-CATEGORIA-ESC WKS-RGL-CATEGORIA-BUSC
004390          WKS-DURACION-USADA WKS-EFECTO-US WKS-EFECTO-EU
004400          WKS-EFECTO-ASIA WKS-EFECTO-CHINA WKS-RGL-CANT-CAT
004410          WKS-RGL-TABLA-CAT
004420     IF WKS-ENCONTRADO = "S"
004430        ADD 1 TO WKS-CONTADOR-CORRIDAS
004440        PERFORM 450-SIMULA-REGION-US
004450        PERFORM 450-SIMULA-REGION-EU
004460        PERFORM 450-SIMULA-REGION-ASIA
004470        PERFORM 450-SIMULA-REGION-CHINA
004480        PERFORM 650-ESCRIBE-SIMULADO
004490            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-BASE-CANT
004500     ELSE
004510        ADD 1 TO WKS-CONTADOR-ERRORES
004520        PERFORM 900-ERROR-ESCENARIO
004530     END-IF
004540     PERFORM 160-LEE-SCENARIO.
004550 200-PROCESA-SOLICITUD-E. EXIT.
004560
004570 900-ERROR-ESCENARIO SECTION.
004580     DISPLAY "*** ESCENARIO NO ENCONTRADO: " SCN-ID
004590             UPON CONSOLE
004600     GENERATE DET-ERROR.
004610 900-ERROR-ESCENARIO-E. EXIT.
004620******************************************************************
004630*   SIMULACION POR REGION - APLICA EFECTO, METRICAS, PRONOSTICO  *
004640******************************************************************
004650 450-SIMULA-REGION-US SECTION.
004660     MOVE WKS-BASE-US-ARR     TO WKS-BASE-TRABAJO
004670     MOVE WKS-EFECTO-OCC (1)  TO WKS-EFECTO-TRABAJO
004680     MOVE WKS-NOMBRE-REGION (1) TO WKS-REGION-TRABAJO
004690     PERFORM 500-APLICA-EFECTO-SERIE
004700     MOVE WKS-SIM-TRABAJO     TO WKS-SIM-US-ARR
004710     PERFORM 600-CALCULA-METRICAS
004720     PERFORM 670-ESCRIBE-EFECTO
004730     PERFORM 680-PRONOSTICA-REGION.
004740 450-SIMULA-REGION-US-E. EXIT.
004750
004760 450-SIMULA-REGION-EU SECTION.
004770     MOVE WKS-BASE-EU-ARR     TO WKS-BASE-TRABAJO
004780     MOVE WKS-EFECTO-OCC (2)  TO WKS-EFECTO-TRABAJO
004790     MOVE WKS-NOMBRE-REGION (2) TO WKS-REGION-TRABAJO
004800     PERFORM 500-APLICA-EFECTO-SERIE
004810     MOVE WKS-SIM-TRABAJO     TO WKS-SIM-EU-ARR
004820     PERFORM 600-CALCULA-METRICAS
004830     PERFORM 670-ESCRIBE-EFECTO
004840     PERFORM 680-PRONOSTICA-REGION.
004850 450-SIMULA-REGION-EU-E. EXIT.
004860
004870 450-SIMULA-REGION-ASIA SECTION.
004880     MOVE WKS-BASE-ASIA-ARR   TO WKS-BASE-TRABAJO
004890     MOVE WKS-EFECTO-OCC (3)  TO WKS-EFECTO-TRABAJO
004900     MOVE WKS-NOMBRE-REGION (3) TO WKS-REGION-TRABAJO
004910     PERFORM 500-APLICA-EFECTO-SERIE
004920     MOVE WKS-SIM-TRABAJO     TO WKS-SIM-ASIA-ARR
004930     PERFORM 600-CALCULA-METRICAS
004940     PERFORM 670-ESCRIBE-EFECTO
004950     PERFORM 680-PRONOSTICA-REGION.
004960 450-SIMULA-REGION-ASIA-E. EXIT.
004970
004980 450-SIMULA-REGION-CHINA SECTION.
004990     MOVE WKS-BASE-CHINA-ARR  TO WKS-BASE-TRABAJO
005000     MOVE WKS-EFECTO-OCC (4)  TO WKS-EFECTO-TRABAJO
005010     MOVE WKS-NOMBRE-REGION (4) TO WKS-REGION-TRABAJO
005020     PERFORM 500-APLICA-EFECTO-SERIE
005030     MOVE WKS-SIM-TRABAJO     TO WKS-SIM-CHINA-ARR
005040     PERFORM 600-CALCULA-METRICAS
005050     PERFORM 670-ESCRIBE-EFECTO
005060     PERFORM 680-PRONOSTICA-REGION.
005070 450-SIMULA-REGION-CHINA-E. EXIT.
005080******************************************************************
005090*   REGLA A - APLICACION DEL EFECTO EN EL TIEMPO (RAMPA/MESETA/  *
005100*   DECAIMIENTO) SOBRE LA SERIE BASE DE LA REGION EN TURNO       *
005110******************************************************************
005120 500-APLICA-EFECTO-SERIE SECTION.
005130     COMPUTE WKS-START = WKS-BASE-CANT * 0.2
005140     COMPUTE WKS-RAMP  = WKS-DURACION-USADA / 3
005150     IF WKS-RAMP > 6
005160        MOVE 6 TO WKS-RAMP
005170     END-IF
005180     COMPUTE WKS-FIN = WKS-START + WKS-DURACION-USADA
005190     IF WKS-FIN > WKS-BASE-CANT
005200        MOVE WKS-BASE-CANT TO WKS-FIN
005210     END-IF
005220     PERFORM 510-APLICA-UN-MES
005230         VARYING WKS-I FROM 0 BY 1 UNTIL WKS-I > WKS-BASE-CANT - 1.
005240 500-APLICA-EFECTO-SERIE-E. EXIT.
005250
005260 510-APLICA-UN-MES SECTION.
005270     COMPUTE WKS-IDX = WKS-I + 1
005280     EVALUATE TRUE
005290        WHEN WKS-I < WKS-START
005300           MOVE WKS-BASE-TRABAJO (WKS-IDX)
005310                                  TO WKS-SIM-TRABAJO (WKS-IDX)
005320        WHEN WKS-RAMP > 0 AND WKS-I < WKS-START + WKS-RAMP
005330           COMPUTE WKS-ACTUAL ROUNDED =
005340                 WKS-EFECTO-TRABAJO *
005350                 (WKS-I - WKS-START + 1) / WKS-RAMP
005360           PERFORM 520-CALCULA-PRECIO-MES
005370        WHEN WKS-I < WKS-FIN
005380           MOVE WKS-EFECTO-TRABAJO TO WKS-ACTUAL
005390           PERFORM 520-CALCULA-PRECIO-MES
005400        WHEN OTHER
005410           COMPUTE WKS-DECAY ROUNDED = (WKS-I - WKS-FIN) / 12
005420           IF WKS-DECAY > 1
005430              MOVE 1 TO WKS-DECAY
005440           END-IF
005450           COMPUTE WKS-ACTUAL ROUNDED =
005460                 WKS-EFECTO-TRABAJO * (1 - (0.4 * WKS-DECAY))
005470           PERFORM 520-CALCULA-PRECIO-MES
005480     END-EVALUATE.
005490 510-APLICA-UN-MES-E. EXIT.
005500
005510 520-CALCULA-PRECIO-MES SECTION.
005520     COMPUTE WKS-SIM-TRABAJO (WKS-IDX) ROUNDED =
005530           WKS-BASE-TRABAJO (WKS-IDX) * (1 + WKS-ACTUAL).
005540 520-CALCULA-PRECIO-MES-E. EXIT.
005550******************************************************************
005560*      CALCULO DE METRICAS POR REGION (U4) Y ESCRITURA           *
005570******************************************************************
005580 600-CALCULA-METRICAS SECTION.
005590     MOVE ZEROES TO WKS-SUMA-BASE WKS-SUMA-SIM
005600     MOVE WKS-SIM-TRABAJO (1) TO WKS-MET-MAX
005610     MOVE WKS-SIM-TRABAJO (1) TO WKS-MET-MIN
005620     PERFORM 610-ACUMULA-METRICA
005630         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-BASE-CANT
005640     COMPUTE WKS-MET-BASE-PROM ROUNDED = WKS-SUMA-BASE / WKS-BASE-CANT
005650     COMPUTE WKS-MET-SIM-PROM  ROUNDED = WKS-SUMA-SIM  / WKS-BASE-CANT
005660     IF WKS-MET-BASE-PROM = ZEROES
005670        MOVE ZEROES TO WKS-MET-CAMBIO-PCT
005680     ELSE
005690        COMPUTE WKS-MET-CAMBIO-PCT ROUNDED =
005700              ((WKS-MET-SIM-PROM - WKS-MET-BASE-PROM) /
005710                WKS-MET-BASE-PROM) * 100
005720     END-IF
005730     MOVE WKS-REGION-TRABAJO  TO MET-REGION
005740     MOVE WKS-MET-BASE-PROM   TO MET-BASE-PROM
005750     MOVE WKS-MET-SIM-PROM    TO MET-SIM-PROM
005760     MOVE WKS-MET-CAMBIO-PCT  TO MET-CAMBIO-PCT
005770     MOVE WKS-MET-MAX         TO MET-PRECIO-MAX
005780     MOVE WKS-MET-MIN         TO MET-PRECIO-MIN
005790     PERFORM 640-ESCRIBE-METRICA.
005800 600-CALCULA-METRICAS-E. EXIT.
005810
005820 610-ACUMULA-METRICA SECTION.
005830     ADD WKS-BASE-TRABAJO (WKS-I) TO WKS-SUMA-BASE
005840     ADD WKS-SIM-TRABAJO  (WKS-I) TO WKS-SUMA-SIM
005850     IF WKS-SIM-TRABAJO (WKS-I) > WKS-MET-MAX
005860        MOVE WKS-SIM-TRABAJO (WKS-I) TO WKS-MET-MAX
005870     END-IF
005880     IF WKS-SIM-TRABAJO (WKS-I) < WKS-MET-MIN
005890        MOVE WKS-SIM-TRABAJO (WKS-I) TO WKS-MET-MIN
005900     END-IF.
005910 610-ACUMULA-METRICA-E. EXIT.
005920
005930 640-ESCRIBE-METRICA SECTION.
005940     WRITE REG-METRICA
005950     IF FS-METRICA NOT EQUAL ZEROES
005960        DISPLAY "*** ERROR AL ESCRIBIR METRICA-ARCH, STATUS "
005970                FS-METRICA UPON CONSOLE
005980        MOVE 92 TO RETURN-CODE
005990        STOP RUN
006000     END-IF
006010     GENERATE DET-METR-ENC
006020     GENERATE DET-METRICA.
006030 640-ESCRIBE-METRICA-E. EXIT.
006040******************************************************************
006050*              ESCRITURA DEL ARCHIVO DE EFECTOS (U2)              *
006060******************************************************************
006070 670-ESCRIBE-EFECTO SECTION.
006080     MOVE WKS-REGION-TRABAJO TO EFT-REGION
006090     COMPUTE EFT-PCT ROUNDED = WKS-EFECTO-TRABAJO * 100
006100     WRITE REG-EFECTO
006110     IF FS-EFECTO NOT EQUAL ZEROES
006120        DISPLAY "*** ERROR AL ESCRIBIR EFECTO-ARCH, STATUS "
006130                FS-EFECTO UPON CONSOLE
006140        MOVE 93 TO RETURN-CODE
006150        STOP RUN
006160     END-IF
006170     GENERATE DET-EFECTO.
006180 670-ESCRIBE-EFECTO-E. EXIT.
006190******************************************************************
006200*      PRONOSTICO DE 12 MESES POR REGION (U5/U6, VIA ECHPRO1)    *
006210******************************************************************
006220 680-PRONOSTICA-REGION SECTION.
006230     CALL "ECHPRO1" USING WKS-SIM-TRABAJO WKS-BASE-CANT
006240          WKS-BASE-FECHA-ARR (WKS-BASE-CANT) WKS-TABLA-PRONOSTICO
006250     GENERATE DET-PRON-ENC
006260     PERFORM 690-ESCRIBE-PRONOSTICO
006270         VARYING WKS-MES-FC FROM 1 BY 1 UNTIL WKS-MES-FC > 12.
006280 680-PRONOSTICA-REGION-E. EXIT.
006290
006300 690-ESCRIBE-PRONOSTICO SECTION.
006310     MOVE WKS-REGION-TRABAJO             TO FCS-REGION
006320     MOVE WKS-PRON-FECHA    (WKS-MES-FC) TO FCS-FECHA
006330     MOVE WKS-PRON-PUNTO    (WKS-MES-FC) TO FCS-PUNTO
006340     MOVE WKS-PRON-INFERIOR (WKS-MES-FC) TO FCS-INFERIOR
006350     MOVE WKS-PRON-SUPERIOR (WKS-MES-FC) TO FCS-SUPERIOR
006360     WRITE REG-PRONOSTICO
006370     IF FS-PRONOST NOT EQUAL ZEROES
006380        DISPLAY "*** ERROR AL ESCRIBIR PRONOST-ARCH, STATUS "
006390                FS-PRONOST UPON CONSOLE
006400        MOVE 94 TO RETURN-CODE
006410        STOP RUN
006420     END-IF
006430     GENERATE DET-PRONOSTICO.
006440 690-ESCRIBE-PRONOSTICO-E. EXIT.
006450******************************************************************
006460*      ESCRITURA DEL ARCHIVO DE PRECIOS SIMULADOS (COMBINADO)     *
006470******************************************************************
006480 650-ESCRIBE-SIMULADO SECTION.
006490     MOVE WKS-BASE-FECHA-ARR (WKS-I) TO SIM-FECHA
006500     MOVE WKS-SIM-US-ARR     (WKS-I) TO SIM-PRECIO-US
006510     MOVE WKS-SIM-EU-ARR     (WKS-I) TO SIM-PRECIO-EU
006520     MOVE WKS-SIM-ASIA-ARR   (WKS-I) TO SIM-PRECIO-ASIA
006530     MOVE WKS-SIM-CHINA-ARR  (WKS-I) TO SIM-PRECIO-CHINA
006540     WRITE REG-SIMULADO
006550     IF FS-SIMULADO NOT EQUAL ZEROES
006560        DISPLAY "*** ERROR AL ESCRIBIR SIMULADO-ARCH, STATUS "
006570                FS-SIMULADO UPON CONSOLE
006580        MOVE 95 TO RETURN-CODE
006590        STOP RUN
006600     END-IF.
006610 650-ESCRIBE-SIMULADO-E. EXIT.
006620******************************************************************
006630*                   TOTALES FINALES DEL REPORTE                  *
006640******************************************************************
006650 800-IMPRIME-TOTALES SECTION.
006660     TERMINATE REPORTE-ECH.
006670 800-IMPRIME-TOTALES-E. EXIT.
006680******************************************************************
006690*                       CIERRE DE ARCHIVOS                       *
006700******************************************************************
006710 900-CIERRA-ARCHIVOS SECTION.
006720     CLOSE BASELINE-ARCH
006730     CLOSE SCENARIO-ARCH
006740     CLOSE SIMULADO-ARCH
006750     CLOSE METRICA-ARCH
006760     CLOSE EFECTO-ARCH
006770     CLOSE PRONOST-ARCH
006780     CLOSE REPORTE-ARCH
006790     DISPLAY "ECHSIM1 - CORRIDAS PROCESADAS: "
006800             WKS-CONTADOR-CORRIDAS
006810             " ERRORES: " WKS-CONTADOR-ERRORES UPON CONSOLE.
006820 900-CIERRA-ARCHIVOS-E. EXIT.
